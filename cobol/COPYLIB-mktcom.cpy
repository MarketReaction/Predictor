000100*---------------------------------------------------------------*
000200* MKTCOM   -- COMPANY MASTER RECORD LAYOUT
000300*
000400* ONE RECORD PER LISTED COMPANY.  FILE IS SUPPLIED SORTED
000500* ASCENDING ON MKTCOM-COMPANY-ID SO MKTGEN AND MKTVAL CAN
000600* KEYED-SEARCH A LOADED TABLE RATHER THAN RE-READING THE
000700* MASTER FOR EVERY HIT.
000800*
000900* MAINTENANCE LOG
001000* DATE      INIT  REQUEST      DESCRIPTION
001100* --------- ----  -----------  ----------------------------
001200* 03/14/88  RTM   MKT-0001     ORIGINAL LAYOUT.
001300* 11/02/91  RTM   MKT-0118     ADDED MKTCOM-EXCHANGE-ID WHEN
001400*                              THE EXCHANGE MASTER WAS SPLIT
001500*                              OFF OF THIS FILE.
001600* --------- ----  -----------  ----------------------------
001700*---------------------------------------------------------------*
001800*    NOTE - THIS LAYOUT IS BYTE-EXACT AT 50 CHARACTERS PER
001900*    THE FEED VENDOR INTERFACE AGREEMENT -- DO NOT ADD FIELDS
002000*    HERE WITHOUT CLEARING IT WITH THE VENDOR FIRST.
002100*---------------------------------------------------------------*
002200 01  MKTCOM-COMPANY-RECORD.
002300     05  MKTCOM-COMPANY-ID          PIC X(10).
002400     05  MKTCOM-COMPANY-NAME        PIC X(30).
002500     05  MKTCOM-EXCHANGE-ID         PIC X(10).
