000100*---------------------------------------------------------------*
000200* MKTLRN   -- LEARNING-MODEL RECORD LAYOUT
000300*
000400* ONE RECORD PER (PRIOR PRICE DIRECTION, PRIOR SENTIMENT
000500* DIRECTION) OBSERVATION THE MODELING GROUP HAS ON FILE FOR
000600* A COMPANY, PLUS THE SENTIMENT DIFFERENCE-FROM-AVERAGE AND
000700* THE QUOTE CHANGE THAT FOLLOWED.  MKTGEN SCANS THIS FILE
000800* GROUPED BY COMPANY LOOKING FOR THE OBSERVATIONS THAT MATCH
000900* TODAY'S DIRECTIONS.  FILE ARRIVES GROUPED BY
001000* MKTLRN-COMPANY-ID (NOT FURTHER SORTED WITHIN THE GROUP).
001100*
001200* MAINTENANCE LOG
001300* DATE      INIT  REQUEST      DESCRIPTION
001400* --------- ----  -----------  ----------------------------
001500* 09/21/89  RTM   MKT-0062     ORIGINAL LAYOUT.
001600* 02/11/94  DQ    MKT-0255     ADDED 88-LEVELS ON THE TWO
001700*                              DIRECTION FIELDS SO MKTGEN
001800*                              COULD DROP A FEW IF-STATEMENTS
001900*                              IN THE MATCHING PARAGRAPH.
002000* --------- ----  -----------  ----------------------------
002100*---------------------------------------------------------------*
002200*    NOTE - NAMED FIELDS TOTAL 34 CHARACTERS; THE REMAINING
002300*    7 OF THE 41-CHARACTER RECORD ARE RESERVED FOR THE
002400*    MODELING GROUP'S FUTURE USE AND ARE NOT TO BE REUSED
002500*    WITHOUT THEIR SIGN-OFF.
002600*---------------------------------------------------------------*
002700 01  MKTLRN-LEARNING-RECORD.
002800     05  MKTLRN-COMPANY-ID              PIC X(10).
002900     05  MKTLRN-PREV-QUOTE-DIRECTION    PIC X(04).
003000         88  MKTLRN-PQD-IS-UP               VALUE 'UP  '.
003100         88  MKTLRN-PQD-IS-DOWN             VALUE 'DOWN'.
003200         88  MKTLRN-PQD-IS-NONE             VALUE 'NONE'.
003300     05  MKTLRN-PREV-SENTIMENT-DIRECTION PIC X(04).
003400         88  MKTLRN-PSD-IS-UP               VALUE 'UP  '.
003500         88  MKTLRN-PSD-IS-DOWN             VALUE 'DOWN'.
003600         88  MKTLRN-PSD-IS-NONE             VALUE 'NONE'.
003700     05  MKTLRN-LAST-SENT-DIFF-AVG      PIC S9(05)V99.
003800     05  MKTLRN-RESULTING-QUOTE-CHANGE  PIC S9(07)V99.
003900     05  FILLER                         PIC X(07).
