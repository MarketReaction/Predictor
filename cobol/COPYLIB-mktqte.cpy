000100*---------------------------------------------------------------*
000200* MKTQTE   -- DAILY QUOTE RECORD LAYOUT (NON-INTRADAY)
000300*
000400* FILE ARRIVES SORTED ASCENDING ON MKTQTE-COMPANY-ID THEN
000500* MKTQTE-QUOTE-DATE.  MKTGEN LOADS THE FIRST SEVEN RECORDS
000600* FOR THE TARGET COMPANY INTO ITS QUOTE WINDOW TABLE (SEE
000700* CBL-MKTGEN.CBL PARAGRAPH 2000).  MKTVAL RE-READS THIS SAME
000800* FILE TO PICK UP THE START/END QUOTE FOR A PREDICTION BEING
000900* VALIDATED.
001000*
001100* MAINTENANCE LOG
001200* DATE      INIT  REQUEST      DESCRIPTION
001300* --------- ----  -----------  ----------------------------
001400* 03/14/88  RTM   MKT-0001     ORIGINAL LAYOUT.
001500* 06/09/93  DQ    MKT-0204     BROKE MKTQTE-QUOTE-DATE OUT AS
001600*                              A REDEFINES SO THE VALIDATOR'S
001700*                              WEEKDAY ROUTINE CAN GET AT
001800*                              YEAR/MONTH/DAY WITHOUT ANOTHER
001900*                              UNSTRING.
002000* --------- ----  -----------  ----------------------------
002100*---------------------------------------------------------------*
002200*    NOTE - BYTE-EXACT AT 54 CHARACTERS PER THE VENDOR
002300*    INTERFACE AGREEMENT -- SEE MKTCOM FOR THE SAME REMARK.
002400*---------------------------------------------------------------*
002500 01  MKTQTE-QUOTE-RECORD.
002600     05  MKTQTE-COMPANY-ID          PIC X(10).
002700     05  MKTQTE-QUOTE-DATE          PIC 9(08).
002800     05  MKTQTE-QUOTE-DATE-YMD REDEFINES MKTQTE-QUOTE-DATE.
002900         10  MKTQTE-QD-YYYY          PIC 9(04).
003000         10  MKTQTE-QD-MM            PIC 9(02).
003100         10  MKTQTE-QD-DD            PIC 9(02).
003200     05  MKTQTE-OPEN-PRICE           PIC S9(07)V99.
003300     05  MKTQTE-CLOSE-PRICE          PIC S9(07)V99.
003400     05  MKTQTE-BID-PRICE            PIC S9(07)V99.
003500     05  MKTQTE-ASK-PRICE            PIC S9(07)V99.
