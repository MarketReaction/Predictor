000100*===============================================================*
000200* PROGRAM NAME:    MKTGEN
000300* ORIGINAL AUTHOR: R T MARLAND
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88  R T MARLAND   MKT-0001  ORIGINAL PREDICTION
000900*                         GENERATOR. LOADS A SEVEN-QUOTE WINDOW
001000*                         FOR THE TARGET COMPANY AND PRODUCES ONE
001100*                         PREDICTION RECORD.
001200* 09/21/89  R T MARLAND   MKT-0062  ADDED THE SENTIMENT-HISTORY
001300*                         PASS AND THE LEARNING-MODEL SCAN SO
001400*                         THE PREDICTED CHANGE COMES FROM PRIOR
001500*                         OBSERVATIONS RATHER THAN A FLAT RULE.
001600* 11/02/91  R T MARLAND   MKT-0118  ADDED POTENTIAL-EPS CALC
001700*                         USING THE COMPANY'S LAST BID/ASK.
001800* 06/09/93  D QUINTERO    MKT-0204  ADDED THE WEEKEND ROLL-
001900*                         FORWARD ROUTINE FOR PREDICTION-DATE
002000*                         AND END-DATE (ZELLER DAY-OF-WEEK).
002100* 02/11/94  D QUINTERO    MKT-0255  88-LEVELS ADOPTED THROUGHOUT
002200*                         PER THE MKTLRN/MKTPRD COPYBOOK CHANGE.
002300* 08/30/96  D QUINTERO    MKT-0277  CERTAINTY FLOOR RULE ADDED --
002400*                         AUDIT FOUND A PREDICTION AT 1.00
002500*                         CERTAINTY OFF FEWER THAN 3 MATCHING
002600*                         PRIOR PREDICTIONS. CERTAINTY IS NOW
002700*                         REDUCED TO 0.60 WHEN IT COMPUTES TO
002800*                         1.00 AND FEWER THAN 3 QUALIFYING PRIOR
002900*                         PREDICTIONS WERE FOUND.
003000* 09/02/98  J K LOWRY     MKT-0296  Y2K REMEDIATION -- REMOVED
003100*                         FUNCTION CURRENT-DATE, REPLACED WITH
003200*                         ACCEPT FROM DATE PLUS THE YMD
003300*                         REDEFINES BELOW. RETESTED THE ROLL-
003400*                         FORWARD ROUTINE ACROSS 12/31/99-
003500*                         01/01/2000. CERTIFIED Y2K READY.
003600* 04/05/01  J K LOWRY     MKT-0312  DUPLICATE-PREDICTION CHECK
003700*                         ADDED -- A RERUN OF A GIVEN COMPANY/
003800*                         DATE WAS PRODUCING A SECOND OPEN
003900*                         PREDICTION RECORD WITH THE SAME
004000*                         DIRECTION AND PREDICTED CHANGE AS AN
004100*                         EXISTING ONE. NOW UPDATES THE OPEN
004200*                         RECORD'S CERTAINTY IN PLACE INSTEAD.
004300* 05/14/03  S WOJCIK      MKT-0329  AUDIT FINDING -- PREV-PRICE-
004400*                         DIRECTION AND PREV-SENTIMENT-DIRECTION
004500*                         WERE COMPARING THE OLDEST TWO ENTRIES
004600*                         IN THE QUOTE WINDOW INSTEAD OF THE
004700*                         NEWEST TWO. CORRECTED TO USE THE LAST
004800*                         QUOTE IN THE WINDOW THROUGHOUT,
004900*                         INCLUDING LAST-BID/LAST-ASK AND THE
005000*                         PREDICTED-CHANGE-PCT DIVISOR. ALSO
005100*                         ADDED THE SENTIMENT-DATE CUTOFF AT THE
005200*                         LAST QUOTE DATE AND THE LEARNING-MODEL
005300*                         DIFFERENCE-FROM-AVERAGE FILTER, BOTH
005400*                         OF WHICH HAD BEEN DROPPED SOMEWHERE
005500*                         ALONG THE WAY.
005600* 05/14/03  S WOJCIK      MKT-0329  CERTAINTY IS NOW DERIVED FROM
005700*                         THE COMPANY'S OWN PREDICTION-FILE
005800*                         TRACK RECORD (UP TO 100 ENTRIES, LAST
005900*                         30 DAYS) RATHER THAN THE LEARNING-
006000*                         MODEL FILE. DUPLICATE CHECK NOW SCANS
006100*                         FOR AN OPEN PREDICTION WITH MATCHING
006200*                         DIRECTION AND PREDICTED CHANGE RATHER
006300*                         THAN A KEYED LOOKUP ON PREDICTION-ID.
006400* 07/22/09  S WOJCIK      MKT-0366  ADDED END-OF-JOB DISPLAY OF
006500*                         PREDICTIONS WRITTEN VS. SUPPRESSED.
006600* --------- ------------  ---------------------------------------
006700*===============================================================*
006800 IDENTIFICATION DIVISION.
006900 PROGRAM-ID.    MKTGEN.
007000 AUTHOR.        R T MARLAND.
007100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
007200 DATE-WRITTEN.  03/14/88.
007300 DATE-COMPILED.
007400 SECURITY.      NON-CONFIDENTIAL.
007500*===============================================================*
007600* MKTGEN IS CALLED BY MKTDRV WITH ONE COMPANY-ID AND ONE RUN
007700* DATE.  IT LOADS THE LAST SEVEN QUOTES AND RECENT SENTIMENT
007800* HISTORY FOR THE COMPANY, WORKS OUT WHICH WAY PRICE AND
007900* SENTIMENT MOVED LAST, SCANS THE LEARNING MODEL FOR MATCHING
008000* PRIOR OBSERVATIONS, AND IF A MATCH IS FOUND WRITES (OR
008100* UPDATES AN OPEN) PREDICTION RECORD.  NO PREDICTION RESULTS
008200* WHEN THERE ARE NO QUOTES, WHEN PRICE OR SENTIMENT DIRECTION
008300* CANNOT BE WORKED OUT, OR WHEN NO LEARNING-MODEL RECORD
008400* QUALIFIES.
008500*===============================================================*
008600 ENVIRONMENT DIVISION.
008700*---------------------------------------------------------------*
008800 CONFIGURATION SECTION.
008900*---------------------------------------------------------------*
009000 SOURCE-COMPUTER. IBM-3081.
009100 OBJECT-COMPUTER. IBM-3081.
009200 SPECIAL-NAMES.
009300     UPSI-0 ON STATUS IS MKT-TEST-MODE-SW
009400            OFF STATUS IS MKT-PROD-MODE-SW
009500     CLASS WS-DIRECTION-1ST-CHAR IS "U" "D" "N".
009600*---------------------------------------------------------------*
009700 INPUT-OUTPUT SECTION.
009800*---------------------------------------------------------------*
009900 FILE-CONTROL.
010000     SELECT COMPANY-FILE     ASSIGN TO MKTCOMPF
010100         FILE STATUS IS COMPANY-STATUS.
010200     SELECT QUOTE-FILE       ASSIGN TO MKTQUOTF
010300         FILE STATUS IS QUOTE-STATUS.
010400     SELECT SENTIMENT-FILE   ASSIGN TO MKTSENTF
010500         FILE STATUS IS SENTIMENT-STATUS.
010600     SELECT LEARNING-FILE    ASSIGN TO MKTLRNF
010700         FILE STATUS IS LEARNING-STATUS.
010800     SELECT PREDICTION-FILE  ASSIGN TO MKTPRDF
010900         ORGANIZATION IS INDEXED
011000         ACCESS MODE IS DYNAMIC
011100         RECORD KEY IS MKTPRD-PREDICTION-ID
011200         FILE STATUS IS PREDICTION-STATUS.
011300     SELECT NOTIFY-FILE      ASSIGN TO MKTNOTF
011400         FILE STATUS IS NOTIFY-STATUS.
011500*===============================================================*
011600 DATA DIVISION.
011700*---------------------------------------------------------------*
011800 FILE SECTION.
011900*---------------------------------------------------------------*
012000 FD  COMPANY-FILE RECORDING MODE F.
012100 COPY MKTCOM.
012200*---------------------------------------------------------------*
012300 FD  QUOTE-FILE RECORDING MODE F.
012400 COPY MKTQTE.
012500*---------------------------------------------------------------*
012600 FD  SENTIMENT-FILE RECORDING MODE F.
012700 COPY MKTSEN.
012800*---------------------------------------------------------------*
012900 FD  LEARNING-FILE RECORDING MODE F.
013000 COPY MKTLRN.
013100*---------------------------------------------------------------*
013200 FD  PREDICTION-FILE
013300     DATA RECORD IS MKTPRD-PREDICTION-RECORD.
013400     COPY MKTPRD.
013500*---------------------------------------------------------------*
013600 FD  NOTIFY-FILE RECORDING MODE F.
013700 01  NOTIFY-RECORD                   PIC X(80).
013800*---------------------------------------------------------------*
013900 WORKING-STORAGE SECTION.
014000*---------------------------------------------------------------*
014100* STANDALONE QUOTE-WINDOW COUNTER AND SCAN INDICES -- NOT PART
014200* OF ANY RECORD GROUP, SO THEY ARE CARRIED AS 77-LEVEL ITEMS
014300* RATHER THAN BURIED UNDER WS-SWITCHES-SUBSCRIPTS-MISC BELOW.
014400 77  WS-QUOTE-COUNT                   PIC S9(04) COMP VALUE ZERO.
014500 77  WS-LAST-QW-IDX                   PIC S9(04) COMP VALUE ZERO.
014600 77  WS-PREV-QW-IDX                   PIC S9(04) COMP VALUE ZERO.
014700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
014800     05  COMPANY-STATUS              PIC X(02) VALUE '00'.
014900         88  COMPANY-OK                     VALUE '00'.
015000         88  COMPANY-EOF                    VALUE '10'.
015100     05  QUOTE-STATUS                PIC X(02) VALUE '00'.
015200         88  QUOTE-OK                        VALUE '00'.
015300         88  QUOTE-EOF                       VALUE '10'.
015400     05  SENTIMENT-STATUS            PIC X(02) VALUE '00'.
015500         88  SENTIMENT-OK                    VALUE '00'.
015600         88  SENTIMENT-EOF                   VALUE '10'.
015700     05  LEARNING-STATUS             PIC X(02) VALUE '00'.
015800         88  LEARNING-OK                     VALUE '00'.
015900         88  LEARNING-EOF                    VALUE '10'.
016000     05  PREDICTION-STATUS           PIC X(02) VALUE '00'.
016100         88  PREDICTION-OK                   VALUE '00'.
016200         88  PREDICTION-EOF                  VALUE '10'.
016300     05  NOTIFY-STATUS               PIC X(02) VALUE '00'.
016400         88  NOTIFY-OK                       VALUE '00'.
016500     05  WS-COMPANY-FOUND-SW         PIC X(01) VALUE 'N'.
016600         88  COMPANY-WAS-FOUND             VALUE 'Y'.
016700     05  WS-CALC-OK-SW               PIC X(01) VALUE 'Y'.
016800         88  CALCULATIONS-OK               VALUE 'Y'.
016900     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
017000         88  LEARNING-MATCH-FOUND          VALUE 'Y'.
017100     05  WS-DUPLICATE-SW             PIC X(01) VALUE 'N'.
017200         88  PREDICTION-IS-DUPLICATE       VALUE 'Y'.
017300     05  WS-SENT-COUNT                PIC S9(04) COMP VALUE ZERO.
017400     05  WS-MATCH-COUNT               PIC S9(04) COMP VALUE ZERO.
017500     05  WS-PREDICTIONS-WRITTEN       PIC S9(04) COMP VALUE ZERO.
017600     05  WS-PREDICTIONS-SUPPRESSED    PIC S9(04) COMP VALUE ZERO.
017700     05  FILLER                      PIC X(01).
017800*---------------------------------------------------------------*
017900 01  WS-QUOTE-WINDOW-TABLE.
018000     05  WS-QUOTE-WINDOW-ENTRY OCCURS 7 TIMES
018100             INDEXED BY WS-QW-IDX.
018200         10  WS-QW-DATE               PIC 9(08).
018300         10  WS-QW-OPEN-PRICE         PIC S9(07)V99.
018400         10  WS-QW-CLOSE-PRICE        PIC S9(07)V99.
018500         10  WS-QW-BID-PRICE          PIC S9(07)V99.
018600         10  WS-QW-ASK-PRICE          PIC S9(07)V99.
018700        10  FILLER                   PIC X(01).
018800*---------------------------------------------------------------*
018900 01  WS-SENTIMENT-HISTORY-TABLE.
019000     05  WS-SENT-HIST-ENTRY OCCURS 30 TIMES
019100             INDEXED BY WS-SH-IDX.
019200         10  WS-SH-DATE               PIC 9(08).
019300         10  WS-SH-DAILY-TOTAL        PIC S9(07)V99.
019400        10  FILLER                   PIC X(01).
019500*---------------------------------------------------------------*
019600 01  WS-DIRECTION-WORK.
019700     05  WS-PREV-PRICE-DIRECTION     PIC X(04) VALUE 'NONE'.
019800         88  WS-PPD-IS-UP                 VALUE 'UP  '.
019900         88  WS-PPD-IS-DOWN               VALUE 'DOWN'.
020000         88  WS-PPD-IS-NONE               VALUE 'NONE'.
020100     05  WS-PREV-SENTIMENT-DIRECTION PIC X(04) VALUE 'NONE'.
020200         88  WS-PSD-IS-UP                 VALUE 'UP  '.
020300         88  WS-PSD-IS-DOWN               VALUE 'DOWN'.
020400         88  WS-PSD-IS-NONE               VALUE 'NONE'.
020500     05  WS-AVG-SENTIMENT             PIC S9(05)V99 VALUE ZERO.
020600     05  WS-LAST-SENT-DIFF-AVG        PIC S9(05)V99 VALUE ZERO.
020700     05  WS-SUM-SENTIMENT             PIC S9(07)V99 VALUE ZERO.
020800     05  WS-PRIOR-DAY-COUNT           PIC S9(04) COMP VALUE ZERO.
020900     05  FILLER                      PIC X(01).
021000*---------------------------------------------------------------*
021100 01  WS-LEARNING-MATCH-WORK.
021200     05  WS-SUM-RESULTING-CHANGE      PIC S9(09)V99 VALUE ZERO.
021300     05  WS-MAX-RESULTING-CHANGE      PIC S9(07)V99 VALUE ZERO.
021400     05  WS-AVG-RESULTING-CHANGE      PIC S9(07)V9(04) VALUE ZERO.
021500     05  WS-PREDICTED-CHANGE          PIC S9(07)V99 VALUE ZERO.
021600     05  WS-PREDICTED-CHANGE-PCT      PIC S9(05)V9(04) VALUE ZERO.
021700     05  WS-PREDICTED-DIRECTION       PIC X(04) VALUE 'NONE'.
021800     05  FILLER                      PIC X(01).
021900*---------------------------------------------------------------*
022000 01  WS-CERTAINTY-WORK.
022100     05  WS-CERTAINTY                 PIC S9(01)V9(04) VALUE ZERO.
022200     05  WS-CERT-DAYS-BACK            PIC S9(04) COMP VALUE ZERO.
022300     05  WS-CERT-EXAMINED-COUNT       PIC S9(04) COMP VALUE ZERO.
022400     05  WS-CERT-QUALIFYING-COUNT     PIC S9(04) COMP VALUE ZERO.
022500     05  WS-CERT-CORRECT-COUNT        PIC S9(04) COMP VALUE ZERO.
022600     05  FILLER                      PIC X(01).
022700*---------------------------------------------------------------*
022800 01  WS-DATE-WORK.
022900     05  WS-PREDICTION-DATE           PIC 9(08).
023000     05  WS-PREDICTION-DATE-YMD REDEFINES WS-PREDICTION-DATE.
023100         10  WS-PD-YYYY                PIC 9(04).
023200         10  WS-PD-MM                  PIC 9(02).
023300         10  WS-PD-DD                  PIC 9(02).
023400     05  WS-END-DATE                  PIC 9(08).
023500     05  WS-VALIDITY-DAYS             PIC 9(03) VALUE ZERO.
023600     05  WS-ROLL-DAYS-ADDED           PIC S9(04) COMP VALUE ZERO.
023700     05  WS-CERT-CUTOFF-DATE          PIC 9(08) VALUE ZERO.
023800     05  WS-DAY-OF-WEEK               PIC S9(01) COMP VALUE ZERO.
023900     05  WS-ADVANCE-DATE              PIC 9(08).
024000     05  WS-ADVANCE-DATE-YMD REDEFINES WS-ADVANCE-DATE.
024100         10  WS-AD-YYYY                PIC 9(04).
024200         10  WS-AD-MM                  PIC 9(02).
024300         10  WS-AD-DD                  PIC 9(02).
024400     05  FILLER                       PIC X(01).
024500*---------------------------------------------------------------*
024600* CALENDAR WORK -- DAYS-PER-MONTH TABLE, LOADED VIA REDEFINES
024700* OF A LITERAL GROUP SO NO INTRINSIC FUNCTION IS NEEDED TO GET
024800* AT A MONTH LENGTH.  FEBRUARY IS CARRIED AS 28 AND BUMPED TO
024900* 29 BY 5120-CHECK-LEAP-YEAR WHEN THE RUN YEAR CALLS FOR IT.
025000*---------------------------------------------------------------*
025100 01  WS-MONTH-DAYS-LIT.
025200     05  FILLER                       PIC 9(02) VALUE 31.
025300     05  FILLER                       PIC 9(02) VALUE 28.
025400     05  FILLER                       PIC 9(02) VALUE 31.
025500     05  FILLER                       PIC 9(02) VALUE 30.
025600     05  FILLER                       PIC 9(02) VALUE 31.
025700     05  FILLER                       PIC 9(02) VALUE 30.
025800     05  FILLER                       PIC 9(02) VALUE 31.
025900     05  FILLER                       PIC 9(02) VALUE 31.
026000     05  FILLER                       PIC 9(02) VALUE 30.
026100     05  FILLER                       PIC 9(02) VALUE 31.
026200     05  FILLER                       PIC 9(02) VALUE 30.
026300     05  FILLER                       PIC 9(02) VALUE 31.
026400 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LIT.
026500     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
026600 01  WS-LEAP-YEAR-WORK.
026700     05  WS-DAYS-IN-MONTH             PIC 9(02) COMP.
026800     05  WS-LEAP-YEAR-SW              PIC X(01) VALUE 'N'.
026900     05  WS-LEAP-QUOT                 PIC S9(06) COMP.
027000     05  WS-LEAP-REM-4                PIC S9(04) COMP.
027100     05  WS-LEAP-REM-100              PIC S9(04) COMP.
027200     05  WS-LEAP-REM-400              PIC S9(04) COMP.
027300     05  FILLER                      PIC X(01).
027400*---------------------------------------------------------------*
027500* ZELLER WORK FIELDS -- INTEGER DAY-OF-WEEK, NO INTRINSIC
027600* FUNCTION USED (SHOP STANDARD AS OF MKT-0296).
027700*---------------------------------------------------------------*
027800 01  WS-ZELLER-WORK.
027900     05  WS-Z-YEAR                    PIC S9(06) COMP.
028000     05  WS-Z-MONTH                   PIC S9(04) COMP.
028100     05  WS-Z-DAY                     PIC S9(04) COMP.
028200     05  WS-Z-CENTURY                 PIC S9(04) COMP.
028300     05  WS-Z-YEAR-OF-CENT            PIC S9(04) COMP.
028400     05  WS-Z-TEMP1                   PIC S9(04) COMP.
028500     05  WS-Z-TEMP1Q                  PIC S9(04) COMP.
028600     05  WS-Z-TEMP2Q                  PIC S9(04) COMP.
028700     05  WS-Z-TEMP3Q                  PIC S9(04) COMP.
028800     05  WS-Z-TEMP4                   PIC S9(04) COMP.
028900     05  WS-Z-SUM                     PIC S9(06) COMP.
029000     05  WS-Z-QUOT                    PIC S9(06) COMP.
029100     05  WS-Z-RESULT                  PIC S9(04) COMP.
029200     05  FILLER                      PIC X(01).
029300*---------------------------------------------------------------*
029400 01  WS-TODAY-DATE                    PIC 9(06).
029500 01  WS-POTENTIAL-EPS                 PIC S9(07)V99 VALUE ZERO.
029600*---------------------------------------------------------------*
029700* LINKAGE SECTION -- COMPANY-ID AND RUN-DATE PASSED FROM MKTDRV.
029800*---------------------------------------------------------------*
029900 LINKAGE SECTION.
030000*---------------------------------------------------------------*
030100 01  COMPANY-ID                    PIC X(10).
030200 01  RUN-DATE                      PIC 9(08).
030300*===============================================================*
030400 PROCEDURE DIVISION USING COMPANY-ID, RUN-DATE.
030500*---------------------------------------------------------------*
030600 0000-MAIN-PROCESSING.
030700*---------------------------------------------------------------*
030800     PERFORM 1000-INITIALIZATION.
030900     IF  COMPANY-WAS-FOUND
031000         PERFORM 2000-LOAD-QUOTE-WINDOW
031100         IF  WS-QUOTE-COUNT > 0
031200             PERFORM 2500-LOAD-SENTIMENT-HISTORY
031300             PERFORM 3000-COMPUTE-PREV-PRICE-DIRECTION
031400             PERFORM 3100-COMPUTE-PREV-SENTIMENT-DIRECTION
031500             IF  CALCULATIONS-OK
031600                 PERFORM 4000-SCAN-LEARNING-MODEL
031700                 IF  LEARNING-MATCH-FOUND
031800                     PERFORM 4200-COMPUTE-PREDICTED-CHANGE
031900                     PERFORM 5000-COMPUTE-PREDICTION-DATES
032000                     PERFORM 5500-COMPUTE-CERTAINTY
032100                     PERFORM 5600-COMPUTE-POTENTIAL-EPS
032200                     PERFORM 6000-CHECK-DUPLICATE-PREDICTION
032300                     IF  PREDICTION-IS-DUPLICATE
032400                         ADD 1 TO WS-PREDICTIONS-SUPPRESSED
032500                     ELSE
032600                         PERFORM 6100-WRITE-NEW-PREDICTION
032700                         ADD 1 TO WS-PREDICTIONS-WRITTEN
032800                     END-IF
032900                 ELSE
033000                     PERFORM 8000-DISPLAY-NO-MATCH
033100                 END-IF
033200             ELSE
033300                 PERFORM 8050-DISPLAY-INSUFFICIENT-DATA
033400             END-IF
033500         ELSE
033600             PERFORM 8200-DISPLAY-NO-QUOTES
033700         END-IF
033800     ELSE
033900         PERFORM 8100-DISPLAY-NO-COMPANY
034000     END-IF.
034100     PERFORM 9000-TERMINATION.
034200     GOBACK.
034300*---------------------------------------------------------------*
034400 1000-INITIALIZATION.
034500*---------------------------------------------------------------*
034600     ACCEPT WS-TODAY-DATE FROM DATE.
034700     IF  MKT-TEST-MODE-SW
034800         DISPLAY 'MKTGEN - UPSI-0 ON, THIS IS A TEST RUN'
034900     END-IF.
035000     DISPLAY 'MKTGEN STARTED FOR COMPANY ' COMPANY-ID.
035100     OPEN INPUT  COMPANY-FILE
035200                 QUOTE-FILE
035300                 SENTIMENT-FILE
035400                 LEARNING-FILE.
035500     OPEN I-O    PREDICTION-FILE.
035600     OPEN OUTPUT NOTIFY-FILE.
035700     PERFORM 1100-LOOKUP-COMPANY.
035800*---------------------------------------------------------------*
035900 1100-LOOKUP-COMPANY.
036000*---------------------------------------------------------------*
036100     PERFORM 1110-READ-ONE-COMPANY
036200         UNTIL COMPANY-EOF OR COMPANY-WAS-FOUND.
036300*---------------------------------------------------------------*
036400 1110-READ-ONE-COMPANY.
036500*---------------------------------------------------------------*
036600     READ COMPANY-FILE
036700         AT END
036800             MOVE '10' TO COMPANY-STATUS
036900         NOT AT END
037000             IF  MKTCOM-COMPANY-ID = COMPANY-ID
037100                 MOVE 'Y' TO WS-COMPANY-FOUND-SW
037200             END-IF
037300     END-READ.
037400*---------------------------------------------------------------*
037500 2000-LOAD-QUOTE-WINDOW.
037600*---------------------------------------------------------------*
037700*    THE QUOTE FILE ARRIVES SORTED ASCENDING BY COMPANY-ID THEN
037800*    QUOTE-DATE, SO THE FIRST 7 RECORDS ENCOUNTERED FOR THIS
037900*    COMPANY ARE ITS OLDEST 7 -- THE WINDOW THE MODELING GROUP
038000*    SPECIFIED.  WS-LAST-QW-IDX/WS-PREV-QW-IDX ARE SET HERE SO
038100*    EVERY LATER PARAGRAPH CAN REFER TO "THE LAST QUOTE" AND
038200*    "THE QUOTE BEFORE IT" WITHOUT REPEATING THE ARITHMETIC.
038300*---------------------------------------------------------------*
038400     SET WS-QW-IDX TO 1.
038500     MOVE ZERO TO WS-QUOTE-COUNT.
038600     PERFORM 2100-LOAD-ONE-QUOTE
038700         UNTIL QUOTE-EOF OR WS-QUOTE-COUNT = 7.
038800     MOVE WS-QUOTE-COUNT TO WS-LAST-QW-IDX.
038900     COMPUTE WS-PREV-QW-IDX = WS-QUOTE-COUNT - 1.
039000*---------------------------------------------------------------*
039100 2100-LOAD-ONE-QUOTE.
039200*---------------------------------------------------------------*
039300     READ QUOTE-FILE
039400         AT END
039500             MOVE '10' TO QUOTE-STATUS
039600         NOT AT END
039700             IF  MKTQTE-COMPANY-ID = COMPANY-ID
039800                 ADD 1 TO WS-QUOTE-COUNT
039900                 SET WS-QW-IDX TO WS-QUOTE-COUNT
040000                 MOVE MKTQTE-QUOTE-DATE   TO WS-QW-DATE
040100                     (WS-QW-IDX)
040200                 MOVE MKTQTE-OPEN-PRICE   TO WS-QW-OPEN-PRICE
040300                     (WS-QW-IDX)
040400                 MOVE MKTQTE-CLOSE-PRICE  TO WS-QW-CLOSE-PRICE
040500                     (WS-QW-IDX)
040600                 MOVE MKTQTE-BID-PRICE    TO WS-QW-BID-PRICE
040700                     (WS-QW-IDX)
040800                 MOVE MKTQTE-ASK-PRICE    TO WS-QW-ASK-PRICE
040900                     (WS-QW-IDX)
041000             END-IF
041100     END-READ.
041200*---------------------------------------------------------------*
041300 2500-LOAD-SENTIMENT-HISTORY.
041400*---------------------------------------------------------------*
041500*    ONLY STORY-DATES UP TO THE LAST QUOTE DATE COUNT -- A NEWS
041600*    STORY DATED AFTER THE LAST QUOTE CANNOT HAVE INFLUENCED IT.
041700*---------------------------------------------------------------*
041800     SET WS-SH-IDX TO 1.
041900     MOVE ZERO TO WS-SENT-COUNT.
042000     PERFORM 2510-READ-ONE-SENTIMENT
042100         UNTIL SENTIMENT-EOF OR WS-SENT-COUNT = 30.
042200*---------------------------------------------------------------*
042300 2510-READ-ONE-SENTIMENT.
042400*---------------------------------------------------------------*
042500     READ SENTIMENT-FILE
042600         AT END
042700             MOVE '10' TO SENTIMENT-STATUS
042800         NOT AT END
042900             IF  MKTSEN-COMPANY-ID = COMPANY-ID
043000                 AND MKTSEN-STORY-DATE NOT >
043100                     WS-QW-DATE (WS-LAST-QW-IDX)
043200                 PERFORM 2600-ACCUMULATE-SENTIMENT-DAY
043300             END-IF
043400     END-READ.
043500*---------------------------------------------------------------*
043600 2600-ACCUMULATE-SENTIMENT-DAY.
043700*---------------------------------------------------------------*
043800     IF  WS-SENT-COUNT > 0
043900         AND MKTSEN-STORY-DATE = WS-SH-DATE (WS-SENT-COUNT)
044000         ADD MKTSEN-SENTIMENT-VALUE TO
044100             WS-SH-DAILY-TOTAL (WS-SENT-COUNT)
044200     ELSE
044300         ADD 1 TO WS-SENT-COUNT
044400         SET WS-SH-IDX TO WS-SENT-COUNT
044500         MOVE MKTSEN-STORY-DATE      TO WS-SH-DATE (WS-SH-IDX)
044600         MOVE MKTSEN-SENTIMENT-VALUE TO
044700             WS-SH-DAILY-TOTAL (WS-SH-IDX)
044800     END-IF.
044900*---------------------------------------------------------------*
045000 3000-COMPUTE-PREV-PRICE-DIRECTION.
045100*---------------------------------------------------------------*
045200*    THE LAST TWO QUOTES IN THE WINDOW ARE WS-LAST-QW-IDX AND
045300*    WS-PREV-QW-IDX.  FEWER THAN 2 QUOTES MEANS THE DIRECTION
045400*    CANNOT BE WORKED OUT AT ALL -- NO PREDICTION RESULTS.
045500*---------------------------------------------------------------*
045600     MOVE 'NONE' TO WS-PREV-PRICE-DIRECTION.
045700     IF  WS-QUOTE-COUNT < 2
045800         MOVE 'N' TO WS-CALC-OK-SW
045900     ELSE
046000         IF  WS-QW-CLOSE-PRICE (WS-LAST-QW-IDX) >
046100                 WS-QW-CLOSE-PRICE (WS-PREV-QW-IDX)
046200             MOVE 'UP  ' TO WS-PREV-PRICE-DIRECTION
046300         ELSE
046400             IF  WS-QW-CLOSE-PRICE (WS-LAST-QW-IDX) <
046500                     WS-QW-CLOSE-PRICE (WS-PREV-QW-IDX)
046600                 MOVE 'DOWN' TO WS-PREV-PRICE-DIRECTION
046700             END-IF
046800         END-IF
046900     END-IF.
047000*---------------------------------------------------------------*
047100 3100-COMPUTE-PREV-SENTIMENT-DIRECTION.
047200*---------------------------------------------------------------*
047300*    COMPARES THE MOST RECENT SENTIMENT DAY'S TOTAL AGAINST THE
047400*    AVERAGE OF THE PRIOR DAYS.  NEEDS SENTIMENT ON MORE THAN
047500*    ONE DISTINCT DAY OR THE DIRECTION CANNOT BE WORKED OUT.
047600*---------------------------------------------------------------*
047700     MOVE 'NONE' TO WS-PREV-SENTIMENT-DIRECTION.
047800     MOVE ZERO TO WS-AVG-SENTIMENT, WS-LAST-SENT-DIFF-AVG.
047900     IF  WS-SENT-COUNT > 1
048000         PERFORM 3150-AVERAGE-SENTIMENT
048100         COMPUTE WS-LAST-SENT-DIFF-AVG =
048200             WS-SH-DAILY-TOTAL (WS-SENT-COUNT) - WS-AVG-SENTIMENT
048300         IF  WS-LAST-SENT-DIFF-AVG > 0
048400             MOVE 'UP  ' TO WS-PREV-SENTIMENT-DIRECTION
048500         ELSE
048600             IF  WS-LAST-SENT-DIFF-AVG < 0
048700                 MOVE 'DOWN' TO WS-PREV-SENTIMENT-DIRECTION
048800             END-IF
048900         END-IF
049000     ELSE
049100         MOVE 'N' TO WS-CALC-OK-SW
049200     END-IF.
049300*---------------------------------------------------------------*
049400 3150-AVERAGE-SENTIMENT.
049500*---------------------------------------------------------------*
049600*    AVERAGE IS OVER THE PRIOR DAYS ONLY -- THE MOST RECENT DAY
049700*    (ENTRY WS-SENT-COUNT) IS WHAT GETS COMPARED TO THE AVERAGE
049800*    AND SO IS EXCLUDED FROM IT.
049900*---------------------------------------------------------------*
050000     MOVE ZERO TO WS-SUM-SENTIMENT.
050100     COMPUTE WS-PRIOR-DAY-COUNT = WS-SENT-COUNT - 1.
050200     SET WS-SH-IDX TO 1.
050300     PERFORM 3155-SUM-ONE-SENTIMENT-DAY
050400         WS-PRIOR-DAY-COUNT TIMES.
050500     COMPUTE WS-AVG-SENTIMENT ROUNDED =
050600         WS-SUM-SENTIMENT / WS-PRIOR-DAY-COUNT.
050700*---------------------------------------------------------------*
050800 3155-SUM-ONE-SENTIMENT-DAY.
050900*---------------------------------------------------------------*
051000     ADD WS-SH-DAILY-TOTAL (WS-SH-IDX) TO WS-SUM-SENTIMENT.
051100     SET WS-SH-IDX UP BY 1.
051200*---------------------------------------------------------------*
051300 4000-SCAN-LEARNING-MODEL.
051400*---------------------------------------------------------------*
051500     MOVE 'N' TO WS-MATCH-FOUND-SW.
051600     MOVE ZERO TO WS-MATCH-COUNT, WS-SUM-RESULTING-CHANGE,
051700         WS-MAX-RESULTING-CHANGE.
051800     PERFORM 4050-READ-ONE-LEARNING-RECORD
051900         UNTIL LEARNING-EOF.
052000*---------------------------------------------------------------*
052100 4050-READ-ONE-LEARNING-RECORD.
052200*---------------------------------------------------------------*
052300     READ LEARNING-FILE
052400         AT END
052500             MOVE '10' TO LEARNING-STATUS
052600         NOT AT END
052700             IF  MKTLRN-COMPANY-ID = COMPANY-ID
052800                 PERFORM 4100-MATCH-LEARNING-RECORD
052900                  THRU 4100-EXIT
053000             END-IF
053100     END-READ.
053200*---------------------------------------------------------------*
053300 4100-MATCH-LEARNING-RECORD.
053400*---------------------------------------------------------------*
053500*    THE LEADING CHARACTER OF BOTH DIRECTION FIELDS IS CHECKED
053600*    AGAINST THE U/D/N CLASS BEFORE THE RECORD IS TRUSTED -- A
053700*    BAD FEED FROM THE MODELING GROUP ONCE CARRIED BLANKS HERE.
053800*    A RECORD QUALIFIES ONLY WHEN BOTH DIRECTIONS MATCH TODAY'S
053900*    AND ITS OWN SENTIMENT DIFFERENCE-FROM-AVERAGE IS STRICTLY
054000*    LESS THAN TODAY'S (MKT-0329) -- NO ABSOLUTE VALUE, THE
054100*    MODELING GROUP LEAVES THIS ONE SIGNED ON PURPOSE.
054200*---------------------------------------------------------------*
054300     IF  MKTLRN-PREV-QUOTE-DIRECTION (1:1) NOT
054400             WS-DIRECTION-1ST-CHAR
054500         OR MKTLRN-PREV-SENTIMENT-DIRECTION (1:1) NOT
054600             WS-DIRECTION-1ST-CHAR
054700         DISPLAY 'MKTGEN - BAD DIRECTION ON LEARNING RECORD '
054800             MKTLRN-COMPANY-ID
054900         GO TO 4100-EXIT
055000     END-IF.
055100     IF  MKTLRN-PREV-QUOTE-DIRECTION = WS-PREV-PRICE-DIRECTION
055200         AND MKTLRN-PREV-SENTIMENT-DIRECTION =
055300             WS-PREV-SENTIMENT-DIRECTION
055400         AND MKTLRN-LAST-SENT-DIFF-AVG < WS-LAST-SENT-DIFF-AVG
055500         MOVE 'Y' TO WS-MATCH-FOUND-SW
055600         ADD 1 TO WS-MATCH-COUNT
055700         ADD MKTLRN-RESULTING-QUOTE-CHANGE TO
055800             WS-SUM-RESULTING-CHANGE
055900         IF  MKTLRN-RESULTING-QUOTE-CHANGE >
056000             WS-MAX-RESULTING-CHANGE
056100             MOVE MKTLRN-RESULTING-QUOTE-CHANGE TO
056200                 WS-MAX-RESULTING-CHANGE
056300         END-IF
056400     END-IF.
056500*---------------------------------------------------------------*
056600 4100-EXIT.
056700*---------------------------------------------------------------*
056800     EXIT.
056900*---------------------------------------------------------------*
057000 4200-COMPUTE-PREDICTED-CHANGE.
057100*---------------------------------------------------------------*
057200*    PREDICTED CHANGE = (2 * AVERAGE + MAXIMUM) / 3.  THE
057300*    AVERAGE IS CARRIED AT FOUR DECIMAL PLACES HERE SO THE
057400*    25% ROUNDING AT MKT-0001'S TWO-DECIMAL FIELD DOES NOT
057500*    HAPPEN TWICE; ONLY THE FINAL PREDICTED-CHANGE IS ROUNDED.
057600*---------------------------------------------------------------*
057700     COMPUTE WS-AVG-RESULTING-CHANGE =
057800         WS-SUM-RESULTING-CHANGE / WS-MATCH-COUNT.
057900     COMPUTE WS-PREDICTED-CHANGE ROUNDED =
058000         ((2 * WS-AVG-RESULTING-CHANGE) + WS-MAX-RESULTING-CHANGE)
058100         / 3.
058200     IF  WS-QW-CLOSE-PRICE (WS-LAST-QW-IDX) NOT = ZERO
058300         COMPUTE WS-PREDICTED-CHANGE-PCT ROUNDED =
058400             (WS-PREDICTED-CHANGE /
058500                 WS-QW-CLOSE-PRICE (WS-LAST-QW-IDX)) * 100
058600     ELSE
058700         MOVE ZERO TO WS-PREDICTED-CHANGE-PCT
058800     END-IF.
058900     IF  WS-PREDICTED-CHANGE > 0
059000         MOVE 'UP  ' TO WS-PREDICTED-DIRECTION
059100     ELSE
059200         IF  WS-PREDICTED-CHANGE < 0
059300             MOVE 'DOWN' TO WS-PREDICTED-DIRECTION
059400         ELSE
059500             MOVE 'NONE' TO WS-PREDICTED-DIRECTION
059600         END-IF
059700     END-IF.
059800*---------------------------------------------------------------*
059900 5000-COMPUTE-PREDICTION-DATES.
060000*---------------------------------------------------------------*
060100*    PREDICTION-DATE IS SIMPLY THE RUN DATE.  END-DATE IS THE
060200*    RUN DATE PLUS ONE CALENDAR DAY, ROLLED FORWARD OVER A
060300*    WEEKEND (SATURDAY +2 MORE, SUNDAY +1 MORE, BOTH LANDING ON
060400*    MONDAY).  VALIDITY-DAYS IS THE COUNT OF CALENDAR DAYS THAT
060500*    ADVANCE ACTUALLY TOOK -- 1 MOST OF THE TIME, 2 OR 3 WHEN
060600*    THE WEEKEND ROLL APPLIED.  ALL ADVANCING IS DONE AGAINST
060700*    WS-ADVANCE-DATE SO PREDICTION-DATE ITSELF IS NEVER TOUCHED.
060800*---------------------------------------------------------------*
060900     MOVE RUN-DATE TO WS-PREDICTION-DATE.
061000     MOVE RUN-DATE TO WS-ADVANCE-DATE.
061100     MOVE ZERO TO WS-ROLL-DAYS-ADDED.
061200     PERFORM 5100-ADD-ONE-CALENDAR-DAY.
061300     PERFORM 5200-ROLL-FORWARD-IF-WEEKEND.
061400     MOVE WS-ADVANCE-DATE TO WS-END-DATE.
061500     COMPUTE WS-VALIDITY-DAYS = 1 + WS-ROLL-DAYS-ADDED.
061600*---------------------------------------------------------------*
061700 5100-ADD-ONE-CALENDAR-DAY.
061800*---------------------------------------------------------------*
061900     ADD 1 TO WS-AD-DD.
062000     PERFORM 5110-GET-DAYS-IN-MONTH.
062100     IF  WS-AD-DD > WS-DAYS-IN-MONTH
062200         MOVE 1 TO WS-AD-DD
062300         ADD 1 TO WS-AD-MM
062400         IF  WS-AD-MM > 12
062500             MOVE 1 TO WS-AD-MM
062600             ADD 1 TO WS-AD-YYYY
062700         END-IF
062800     END-IF.
062900*---------------------------------------------------------------*
063000 5110-GET-DAYS-IN-MONTH.
063100*---------------------------------------------------------------*
063200     MOVE WS-MONTH-DAYS (WS-AD-MM) TO WS-DAYS-IN-MONTH.
063300     IF  WS-AD-MM = 2
063400         PERFORM 5120-CHECK-LEAP-YEAR
063500         IF  WS-LEAP-YEAR-SW = 'Y'
063600             MOVE 29 TO WS-DAYS-IN-MONTH
063700         END-IF
063800     END-IF.
063900*---------------------------------------------------------------*
064000 5120-CHECK-LEAP-YEAR.
064100*---------------------------------------------------------------*
064200     MOVE 'N' TO WS-LEAP-YEAR-SW.
064300     DIVIDE WS-AD-YYYY BY 4 GIVING WS-LEAP-QUOT
064400         REMAINDER WS-LEAP-REM-4.
064500     IF  WS-LEAP-REM-4 = 0
064600         DIVIDE WS-AD-YYYY BY 100 GIVING WS-LEAP-QUOT
064700             REMAINDER WS-LEAP-REM-100
064800         IF  WS-LEAP-REM-100 NOT = 0
064900             MOVE 'Y' TO WS-LEAP-YEAR-SW
065000         ELSE
065100             DIVIDE WS-AD-YYYY BY 400 GIVING WS-LEAP-QUOT
065200                 REMAINDER WS-LEAP-REM-400
065300             IF  WS-LEAP-REM-400 = 0
065400                 MOVE 'Y' TO WS-LEAP-YEAR-SW
065500             END-IF
065600         END-IF
065700     END-IF.
065800*---------------------------------------------------------------*
065900 5130-SUBTRACT-ONE-CALENDAR-DAY.
066000*---------------------------------------------------------------*
066100*    BORROWS FROM THE PRIOR MONTH (AND YEAR) WHEN WS-AD-DD
066200*    WOULD GO BELOW 1.  USES 5110 TO FIND THE BORROWED-FROM
066300*    MONTH'S LENGTH AFTER THE MONTH/YEAR ROLLBACK IS DONE.
066400*---------------------------------------------------------------*
066500     IF  WS-AD-DD > 1
066600         SUBTRACT 1 FROM WS-AD-DD
066700     ELSE
066800         IF  WS-AD-MM > 1
066900             SUBTRACT 1 FROM WS-AD-MM
067000         ELSE
067100             MOVE 12 TO WS-AD-MM
067200             SUBTRACT 1 FROM WS-AD-YYYY
067300         END-IF
067400         PERFORM 5110-GET-DAYS-IN-MONTH
067500         MOVE WS-DAYS-IN-MONTH TO WS-AD-DD
067600     END-IF.
067700*---------------------------------------------------------------*
067800 5200-ROLL-FORWARD-IF-WEEKEND.
067900*---------------------------------------------------------------*
068000*    A PREDICTION OR END DATE THAT LANDS ON A SATURDAY OR
068100*    SUNDAY IS MOVED TO THE FOLLOWING MONDAY.
068200*---------------------------------------------------------------*
068300     PERFORM 5210-COMPUTE-ZELLER-DAY-OF-WEEK.
068400     EVALUATE WS-DAY-OF-WEEK
068500         WHEN 6
068600             PERFORM 5100-ADD-ONE-CALENDAR-DAY
068700             PERFORM 5100-ADD-ONE-CALENDAR-DAY
068800             ADD 2 TO WS-ROLL-DAYS-ADDED
068900         WHEN 0
069000             PERFORM 5100-ADD-ONE-CALENDAR-DAY
069100             ADD 1 TO WS-ROLL-DAYS-ADDED
069200         WHEN OTHER
069300             CONTINUE
069400     END-EVALUATE.
069500*---------------------------------------------------------------*
069600 5210-COMPUTE-ZELLER-DAY-OF-WEEK.
069700*---------------------------------------------------------------*
069800*    ZELLER'S CONGRUENCE, WORKED OUT WITH DIVIDE/REMAINDER SO
069900*    NO INTRINSIC FUNCTION IS NEEDED -- SHOP STANDARD SINCE
070000*    MKT-0296.  OPERATES ON WS-ADVANCE-DATE.  RESULT LEFT IN
070100*    WS-DAY-OF-WEEK AS 0=SUNDAY ... 6=SATURDAY.
070200*---------------------------------------------------------------*
070300     MOVE WS-AD-MM TO WS-Z-MONTH.
070400     MOVE WS-AD-DD TO WS-Z-DAY.
070500     MOVE WS-AD-YYYY TO WS-Z-YEAR.
070600     IF  WS-Z-MONTH < 3
070700         ADD 12 TO WS-Z-MONTH
070800         SUBTRACT 1 FROM WS-Z-YEAR
070900     END-IF.
071000     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
071100         REMAINDER WS-Z-YEAR-OF-CENT.
071200     COMPUTE WS-Z-TEMP1 = 13 * (WS-Z-MONTH + 1).
071300     DIVIDE WS-Z-TEMP1 BY 5 GIVING WS-Z-TEMP1Q.
071400     DIVIDE WS-Z-YEAR-OF-CENT BY 4 GIVING WS-Z-TEMP2Q.
071500     DIVIDE WS-Z-CENTURY BY 4 GIVING WS-Z-TEMP3Q.
071600     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TEMP1Q
071700         + WS-Z-YEAR-OF-CENT + WS-Z-TEMP2Q + WS-Z-TEMP3Q
071800         + (5 * WS-Z-CENTURY).
071900     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT
072000         REMAINDER WS-Z-RESULT.
072100*    ZELLER GIVES 0=SATURDAY ... 6=FRIDAY; CONVERT TO
072200*    0=SUNDAY ... 6=SATURDAY FOR THE CALLER.
072300     COMPUTE WS-Z-TEMP4 = WS-Z-RESULT + 6.
072400     DIVIDE WS-Z-TEMP4 BY 7 GIVING WS-Z-QUOT
072500         REMAINDER WS-DAY-OF-WEEK.
072600*---------------------------------------------------------------*
072700 5500-COMPUTE-CERTAINTY.
072800*---------------------------------------------------------------*
072900*    CERTAINTY COMES FROM THE COMPANY'S OWN PREDICTION-FILE
073000*    TRACK RECORD (MKT-0329) -- UP TO THE FIRST 100 OF THE
073100*    COMPANY'S PREDICTIONS ENCOUNTERED, KEEPING THOSE THAT ARE
073200*    VALIDATED, SHARE TODAY'S PREDICTED DIRECTION, AND WERE
073300*    MADE WITHIN THE LAST 30 DAYS.  DEFAULTS TO 0.5000 WHEN
073400*    NONE QUALIFY; THE MKT-0277 FLOOR STILL APPLIES.
073500*---------------------------------------------------------------*
073600     MOVE RUN-DATE TO WS-ADVANCE-DATE.
073700     MOVE 30 TO WS-CERT-DAYS-BACK.
073800     PERFORM 5130-SUBTRACT-ONE-CALENDAR-DAY
073900         WS-CERT-DAYS-BACK TIMES.
074000     MOVE WS-ADVANCE-DATE TO WS-CERT-CUTOFF-DATE.
074100     MOVE ZERO TO WS-CERT-EXAMINED-COUNT, WS-CERT-QUALIFYING-COUNT,
074200         WS-CERT-CORRECT-COUNT.
074300     PERFORM 5510-SCAN-PRIOR-PREDICTIONS.
074400     IF  WS-CERT-QUALIFYING-COUNT > 0
074500         COMPUTE WS-CERTAINTY ROUNDED =
074600             WS-CERT-CORRECT-COUNT / WS-CERT-QUALIFYING-COUNT
074700     ELSE
074800         MOVE 0.5000 TO WS-CERTAINTY
074900     END-IF.
075000     IF  WS-CERTAINTY = 1.0000 AND WS-CERT-QUALIFYING-COUNT < 3
075100         MOVE 0.6000 TO WS-CERTAINTY
075200     END-IF.
075300*---------------------------------------------------------------*
075400 5510-SCAN-PRIOR-PREDICTIONS.
075500*---------------------------------------------------------------*
075600*    PREDICTION-FILE IS CLOSED AND REOPENED FOR INPUT SO THE
075700*    SEQUENTIAL BROWSE STARTS AT THE FIRST KEY, THE SAME
075800*    CLOSE/REOPEN IDIOM USED TO RE-SCAN LEARNING-FILE BELOW.
075900*---------------------------------------------------------------*
076000     CLOSE PREDICTION-FILE.
076100     OPEN INPUT PREDICTION-FILE.
076200     MOVE '00' TO PREDICTION-STATUS.
076300     PERFORM 5515-READ-ONE-PRIOR-PREDICTION
076400         UNTIL PREDICTION-EOF
076500             OR WS-CERT-EXAMINED-COUNT = 100.
076600     CLOSE PREDICTION-FILE.
076700     OPEN I-O PREDICTION-FILE.
076800     MOVE '00' TO PREDICTION-STATUS.
076900*---------------------------------------------------------------*
077000 5515-READ-ONE-PRIOR-PREDICTION.
077100*---------------------------------------------------------------*
077200     READ PREDICTION-FILE NEXT RECORD
077300         AT END
077400             MOVE '10' TO PREDICTION-STATUS
077500         NOT AT END
077600             IF  MKTPRD-COMPANY-ID = COMPANY-ID
077700                 ADD 1 TO WS-CERT-EXAMINED-COUNT
077800                 PERFORM 5520-TEST-QUALIFYING-PREDICTION
077900             END-IF
078000     END-READ.
078100*---------------------------------------------------------------*
078200 5520-TEST-QUALIFYING-PREDICTION.
078300*---------------------------------------------------------------*
078400     IF  NOT MKTPRD-NOT-YET-VALIDATED
078500         AND MKTPRD-DIRECTION = WS-PREDICTED-DIRECTION
078600         AND MKTPRD-PREDICTION-DATE NOT < WS-CERT-CUTOFF-DATE
078700         ADD 1 TO WS-CERT-QUALIFYING-COUNT
078800         IF  MKTPRD-PREDICTION-CORRECT
078900             ADD 1 TO WS-CERT-CORRECT-COUNT
079000         END-IF
079100     END-IF.
079200*---------------------------------------------------------------*
079300 5600-COMPUTE-POTENTIAL-EPS.
079400*---------------------------------------------------------------*
079500*    POTENTIAL-EPS = ABSOLUTE VALUE OF (LAST BID - (LAST ASK -
079600*    PREDICTED CHANGE)).  NO FUNCTION ABS ALLOWED, SO THE SIGN
079700*    IS FLIPPED BY HAND WHEN THE COMPUTED VALUE IS NEGATIVE.
079800*---------------------------------------------------------------*
079900     COMPUTE WS-POTENTIAL-EPS ROUNDED =
080000         WS-QW-BID-PRICE (WS-LAST-QW-IDX) -
080100             (WS-QW-ASK-PRICE (WS-LAST-QW-IDX) -
080200                 WS-PREDICTED-CHANGE).
080300     IF  WS-POTENTIAL-EPS < ZERO
080400         MULTIPLY WS-POTENTIAL-EPS BY -1
080500     END-IF.
080600*---------------------------------------------------------------*
080700 6000-CHECK-DUPLICATE-PREDICTION.
080800*---------------------------------------------------------------*
080900*    AN OPEN (UNVALIDATED) PREDICTION FOR THIS COMPANY WITH THE
081000*    SAME DIRECTION AND PREDICTED CHANGE BLOCKS THE NEW WRITE
081100*    (MKT-0312/MKT-0329).  THE FILE IS POSITIONED AT ITS FIRST
081200*    KEY BY THE CLOSE/REOPEN AT THE END OF 5510 ABOVE.
081300*---------------------------------------------------------------*
081400     MOVE 'N' TO WS-DUPLICATE-SW.
081500     PERFORM 6005-READ-ONE-DUP-CANDIDATE
081600         UNTIL PREDICTION-EOF OR PREDICTION-IS-DUPLICATE.
081700*---------------------------------------------------------------*
081800 6005-READ-ONE-DUP-CANDIDATE.
081900*---------------------------------------------------------------*
082000     READ PREDICTION-FILE NEXT RECORD
082100         AT END
082200             MOVE '10' TO PREDICTION-STATUS
082300         NOT AT END
082400             IF  MKTPRD-COMPANY-ID = COMPANY-ID
082500                 AND MKTPRD-NOT-YET-VALIDATED
082600                 AND MKTPRD-DIRECTION = WS-PREDICTED-DIRECTION
082700                 AND MKTPRD-PREDICTED-CHANGE =
082800                     WS-PREDICTED-CHANGE
082900                 PERFORM 6010-RESOLVE-DUPLICATE
083000             END-IF
083100     END-READ.
083200*---------------------------------------------------------------*
083300 6010-RESOLVE-DUPLICATE.
083400*---------------------------------------------------------------*
083500*    SAME CERTAINTY TOO -- DISCARD THE NEW PREDICTION OUTRIGHT.
083600*    DIFFERENT CERTAINTY -- REWRITE THE OPEN RECORD IN PLACE.
083700*    EITHER WAY NO NEW RECORD GETS WRITTEN.
083800*---------------------------------------------------------------*
083900     MOVE 'Y' TO WS-DUPLICATE-SW.
084000     IF  MKTPRD-CERTAINTY NOT = WS-CERTAINTY
084100         MOVE WS-CERTAINTY TO MKTPRD-CERTAINTY
084200         REWRITE MKTPRD-PREDICTION-RECORD
084300             INVALID KEY
084400                 DISPLAY 'MKTGEN - REWRITE FAILED, STATUS '
084500                     PREDICTION-STATUS
084600         END-REWRITE
084700     END-IF.
084800*---------------------------------------------------------------*
084900 6050-BUILD-PREDICTION-ID.
085000*---------------------------------------------------------------*
085100*    KEY IS THE FIRST FOUR CHARACTERS OF THE COMPANY ID PLUS
085200*    THE FULL EIGHT-DIGIT PREDICTION DATE, SO THE SAME COMPANY
085300*    CANNOT COLLIDE ACROSS DIFFERENT YEARS ON THE SAME MONTH
085400*    AND DAY.
085500*---------------------------------------------------------------*
085600     MOVE COMPANY-ID (1:4)      TO MKTPRD-PREDICTION-ID (1:4).
085700     MOVE WS-PREDICTION-DATE        TO
085800         MKTPRD-PREDICTION-ID (5:8).
085900*---------------------------------------------------------------*
086000 6100-WRITE-NEW-PREDICTION.
086100*---------------------------------------------------------------*
086200     PERFORM 6050-BUILD-PREDICTION-ID.
086300     MOVE COMPANY-ID            TO MKTPRD-COMPANY-ID.
086400     MOVE WS-PREDICTION-DATE       TO MKTPRD-PREDICTION-DATE.
086500     MOVE WS-VALIDITY-DAYS         TO MKTPRD-VALIDITY-DAYS.
086600     MOVE WS-CERTAINTY             TO MKTPRD-CERTAINTY.
086700     MOVE WS-PREDICTED-CHANGE      TO MKTPRD-PREDICTED-CHANGE.
086800     MOVE WS-PREDICTED-CHANGE-PCT  TO
086900         MKTPRD-PREDICTED-CHANGE-PCT.
087000     MOVE WS-PREDICTED-DIRECTION   TO MKTPRD-DIRECTION.
087100     MOVE WS-QW-BID-PRICE (WS-LAST-QW-IDX)  TO MKTPRD-LAST-BID.
087200     MOVE WS-QW-ASK-PRICE (WS-LAST-QW-IDX)  TO MKTPRD-LAST-ASK.
087300     MOVE WS-POTENTIAL-EPS         TO MKTPRD-POTENTIAL-EPS.
087400     MOVE ' '                      TO MKTPRD-CORRECT-FLAG.
087500     MOVE ZERO                     TO MKTPRD-ACTUAL-CHANGE,
087600                                       MKTPRD-ACTUAL-EPS.
087700     WRITE MKTPRD-PREDICTION-RECORD
087800         INVALID KEY
087900             DISPLAY 'MKTGEN - WRITE FAILED, STATUS '
088000                 PREDICTION-STATUS
088100         NOT INVALID KEY
088200             PERFORM 6110-WRITE-GENERATED-NOTICE
088300     END-WRITE.
088400*---------------------------------------------------------------*
088500 6110-WRITE-GENERATED-NOTICE.
088600*---------------------------------------------------------------*
088700*    ONE PREDICTION ID PER LINE -- THE ONLY THING MKTNOTF EVER
088800*    CARRIES.
088900*---------------------------------------------------------------*
089000     MOVE SPACES TO NOTIFY-RECORD.
089100     MOVE MKTPRD-PREDICTION-ID TO NOTIFY-RECORD (1:12).
089200     WRITE NOTIFY-RECORD.
089300*---------------------------------------------------------------*
089400 8000-DISPLAY-NO-MATCH.
089500*---------------------------------------------------------------*
089600     DISPLAY 'MKTGEN - NO LEARNING-MODEL MATCH FOR '
089700         COMPANY-ID ' ON RUN DATE ' RUN-DATE.
089800*---------------------------------------------------------------*
089900 8050-DISPLAY-INSUFFICIENT-DATA.
090000*---------------------------------------------------------------*
090100     DISPLAY 'MKTGEN - PRICE OR SENTIMENT DIRECTION COULD NOT '
090200         'BE COMPUTED FOR ' COMPANY-ID.
090300*---------------------------------------------------------------*
090400 8100-DISPLAY-NO-COMPANY.
090500*---------------------------------------------------------------*
090600     DISPLAY 'MKTGEN - COMPANY NOT FOUND ON MASTER: '
090700         COMPANY-ID.
090800*---------------------------------------------------------------*
090900 8200-DISPLAY-NO-QUOTES.
091000*---------------------------------------------------------------*
091100     DISPLAY 'MKTGEN - NO QUOTES ON FILE FOR ' COMPANY-ID.
091200*---------------------------------------------------------------*
091300 9000-TERMINATION.
091400*---------------------------------------------------------------*
091500     CLOSE COMPANY-FILE, QUOTE-FILE, SENTIMENT-FILE,
091600           LEARNING-FILE, PREDICTION-FILE, NOTIFY-FILE.
091700     DISPLAY 'MKTGEN ENDED - PREDICTIONS WRITTEN: '
091800         WS-PREDICTIONS-WRITTEN ' SUPPRESSED AS DUPLICATE: '
091900         WS-PREDICTIONS-SUPPRESSED.
