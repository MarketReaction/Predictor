000100*===============================================================*
000200* PROGRAM NAME:    MKTVAL
000300* ORIGINAL AUTHOR: R T MARLAND
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88  R T MARLAND   MKT-0001  ORIGINAL PREDICTION
000900*                         VALIDATOR. REWRITES EACH OPEN
001000*                         PREDICTION ONCE ITS VALIDITY WINDOW
001100*                         HAS PASSED, COMPARING THE ACTUAL QUOTE
001200*                         MOVEMENT AGAINST THE PREDICTED
001300*                         DIRECTION.
001400* 06/09/93  D QUINTERO    MKT-0204  ADDED THE WEEKEND ROLL-
001500*                         BACK/ROLL-FORWARD ROUTINE FOR THE
001600*                         START/END QUOTE DATES (ZELLER DAY-OF-
001700*                         WEEK, SAME AS MKTGEN'S).
001800* 09/14/95  D QUINTERO    MKT-0268  ADDED THE INTRADAY-EXCHANGE
001900*                         QUOTE LOOKUP -- SOME EXCHANGES DO NOT
002000*                         CLOSE ON THE CALENDAR DATE QUOTED AND
002100*                         NEED THE LAST QUOTE STRICTLY BEFORE
002200*                         THE TARGET DATE INSTEAD OF AN EXACT
002300*                         MATCH.
002400* 09/02/98  J K LOWRY     MKT-0296  Y2K REMEDIATION -- REMOVED
002500*                         FUNCTION CURRENT-DATE, REPLACED WITH
002600*                         ACCEPT FROM DATE, AND RETESTED THE
002700*                         ROLL-BACK/ROLL-FORWARD ROUTINE ACROSS
002800*                         12/31/99-01/01/2000. CERTIFIED Y2K
002900*                         READY.
003000* 03/30/02  J K LOWRY     MKT-0319  MISSING-QUOTE-DATA REQUEST
003100*                         FILE ADDED -- OPERATIONS WAS GETTING
003200*                         NO SIGNAL WHEN A PREDICTION COULD NOT
003300*                         BE VALIDATED FOR WANT OF A QUOTE.
003400*                         DEDUPLICATED BY EXCHANGE/DATE PER RUN.
003500* 05/21/03  S WOJCIK      MKT-0330  COMPANY AND EXCHANGE MASTERS
003600*                         ARE NOW TABLE-LOADED ONCE AT START OF
003700*                         RUN INSTEAD OF RE-READ PER PREDICTION
003800*                         -- A RUN WITH A LARGE BACKLOG OF
003900*                         OVERDUE PREDICTIONS WAS TAKING HOURS.
004000* 07/22/09  S WOJCIK      MKT-0366  ADDED END-OF-JOB DISPLAY OF
004100*                         PREDICTIONS VALIDATED CORRECT/
004200*                         INCORRECT AND MISSING-DATA REQUESTS
004300*                         WRITTEN.
004400* --------- ------------  ---------------------------------------
004500*===============================================================*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    MKTVAL.
004800 AUTHOR.        R T MARLAND.
004900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005000 DATE-WRITTEN.  03/14/88.
005100 DATE-COMPILED.
005200 SECURITY.      NON-CONFIDENTIAL.
005300*===============================================================*
005400* MKTVAL IS CALLED BY MKTDRV WITH THE RUN DATE AND RUN TIME.  IT
005500* READS EVERY PREDICTION RECORD STILL UNVALIDATED, SKIPS ANY
005600* WHOSE VALIDITY WINDOW HAS NOT YET ELAPSED, AND FOR THE REST
005700* LOOKS UP THE ACTUAL START/END QUOTE, WORKS OUT WHETHER THE
005800* PREDICTED DIRECTION CAME TRUE, AND REWRITES THE RECORD WITH
005900* THE RESULT.  A QUOTE THAT CANNOT BE FOUND IS LOGGED ONCE PER
006000* DISTINCT (EXCHANGE, DATE) TO THE MISSING-DATA REQUEST FILE.
006100*===============================================================*
006200 ENVIRONMENT DIVISION.
006300*---------------------------------------------------------------*
006400 CONFIGURATION SECTION.
006500*---------------------------------------------------------------*
006600 SOURCE-COMPUTER. IBM-3081.
006700 OBJECT-COMPUTER. IBM-3081.
006800 SPECIAL-NAMES.
006900     UPSI-0 ON STATUS IS MKT-TEST-MODE-SW
007000            OFF STATUS IS MKT-PROD-MODE-SW
007100     CLASS WS-DIRECTION-1ST-CHAR IS "U" "D" "N".
007200*---------------------------------------------------------------*
007300 INPUT-OUTPUT SECTION.
007400*---------------------------------------------------------------*
007500 FILE-CONTROL.
007600     SELECT COMPANY-FILE     ASSIGN TO MKTCOMPF
007700         FILE STATUS IS COMPANY-STATUS.
007800     SELECT EXCHANGE-FILE    ASSIGN TO MKTEXCF
007900         FILE STATUS IS EXCHANGE-STATUS.
008000     SELECT QUOTE-FILE       ASSIGN TO MKTQUOTF
008100         FILE STATUS IS QUOTE-STATUS.
008200     SELECT PREDICTION-FILE  ASSIGN TO MKTPRDF
008300         ORGANIZATION IS INDEXED
008400         ACCESS MODE IS DYNAMIC
008500         RECORD KEY IS MKTPRD-PREDICTION-ID
008600         FILE STATUS IS PREDICTION-STATUS.
008700     SELECT MISSING-DATA-FILE ASSIGN TO MKTMISSF
008800         FILE STATUS IS MISSING-DATA-STATUS.
008900*===============================================================*
009000 DATA DIVISION.
009100*---------------------------------------------------------------*
009200 FILE SECTION.
009300*---------------------------------------------------------------*
009400 FD  COMPANY-FILE RECORDING MODE F.
009500 COPY MKTCOM.
009600*---------------------------------------------------------------*
009700 FD  EXCHANGE-FILE RECORDING MODE F.
009800 COPY MKTEXC.
009900*---------------------------------------------------------------*
010000 FD  QUOTE-FILE RECORDING MODE F.
010100 COPY MKTQTE.
010200*---------------------------------------------------------------*
010300 FD  PREDICTION-FILE
010400     DATA RECORD IS MKTPRD-PREDICTION-RECORD.
010500     COPY MKTPRD.
010600*---------------------------------------------------------------*
010700 FD  MISSING-DATA-FILE RECORDING MODE F.
010800 01  MISSING-DATA-RECORD             PIC X(80).
010900*---------------------------------------------------------------*
011000 WORKING-STORAGE SECTION.
011100*---------------------------------------------------------------*
011200* STANDALONE TABLE-SCAN COUNTERS -- DRIVE THE WS-CO-IDX/WS-EX-IDX/
011300* WS-VQ-IDX SEARCHES BELOW AND ARE NOT PART OF ANY RECORD GROUP,
011400* SO THEY ARE CARRIED AS 77-LEVEL ITEMS.
011500 77  WS-COMPANY-COUNT                 PIC S9(04) COMP VALUE ZERO.
011600 77  WS-EXCHANGE-COUNT                PIC S9(04) COMP VALUE ZERO.
011700 77  WS-VAL-QUOTE-COUNT               PIC S9(04) COMP VALUE ZERO.
011800 77  WS-MISSING-DATA-COUNT            PIC S9(04) COMP VALUE ZERO.
011900*---------------------------------------------------------------*
012000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
012100     05  COMPANY-STATUS              PIC X(02) VALUE '00'.
012200         88  COMPANY-OK                     VALUE '00'.
012300         88  COMPANY-EOF                    VALUE '10'.
012400     05  EXCHANGE-STATUS             PIC X(02) VALUE '00'.
012500         88  EXCHANGE-OK                     VALUE '00'.
012600         88  EXCHANGE-EOF                    VALUE '10'.
012700     05  QUOTE-STATUS                PIC X(02) VALUE '00'.
012800         88  QUOTE-OK                        VALUE '00'.
012900         88  QUOTE-EOF                       VALUE '10'.
013000     05  PREDICTION-STATUS           PIC X(02) VALUE '00'.
013100         88  PREDICTION-OK                   VALUE '00'.
013200         88  PREDICTION-EOF                  VALUE '10'.
013300     05  MISSING-DATA-STATUS         PIC X(02) VALUE '00'.
013400         88  MISSING-DATA-OK                 VALUE '00'.
013500     05  WS-OVERDUE-SW               PIC X(01) VALUE 'N'.
013600         88  PREDICTION-IS-OVERDUE         VALUE 'Y'.
013700     05  WS-QUOTE-FOUND-SW           PIC X(01) VALUE 'N'.
013800         88  WS-QUOTE-WAS-FOUND            VALUE 'Y'.
013900     05  WS-EXCHANGE-IS-INTRADAY-SW  PIC X(01) VALUE 'N'.
014000         88  WS-EXCHANGE-IS-INTRADAY       VALUE 'Y'.
014100     05  WS-QUOTE-SEEN-COMPANY-SW    PIC X(01) VALUE 'N'.
014200     05  WS-VALIDATED-CORRECT-COUNT  PIC S9(04) COMP VALUE ZERO.
014300     05  WS-VALIDATED-WRONG-COUNT    PIC S9(04) COMP VALUE ZERO.
014400     05  WS-STILL-OPEN-COUNT         PIC S9(04) COMP VALUE ZERO.
014500     05  FILLER                      PIC X(01).
014600*---------------------------------------------------------------*
014700* COMPANY AND EXCHANGE MASTERS ARE SMALL ENOUGH TO HOLD IN
014800* WORKING STORAGE FOR THE WHOLE RUN (MKT-0330) -- A SEQUENTIAL
014900* RE-READ PER PREDICTION WAS COSTING TOO MUCH ELAPSED TIME.
015000*---------------------------------------------------------------*
015100 01  WS-COMPANY-TABLE.
015200     05  WS-COMPANY-ENTRY OCCURS 500 TIMES
015300             INDEXED BY WS-CO-IDX.
015400         10  WS-CO-COMPANY-ID         PIC X(10).
015500         10  WS-CO-EXCHANGE-ID        PIC X(10).
015600        10  FILLER                   PIC X(01).
015700*---------------------------------------------------------------*
015800 01  WS-EXCHANGE-TABLE.
015900     05  WS-EXCHANGE-ENTRY OCCURS 50 TIMES
016000             INDEXED BY WS-EX-IDX.
016100         10  WS-EX-EXCHANGE-ID        PIC X(10).
016200         10  WS-EX-INTRADAY-FLAG      PIC X(01).
016300        10  FILLER                   PIC X(01).
016400*---------------------------------------------------------------*
016500* ONE PREDICTION'S COMPANY'S QUOTES, LOADED FRESH FOR EACH
016600* PREDICTION BEING VALIDATED -- THE FILE IS SORTED ASCENDING ON
016700* COMPANY-ID THEN QUOTE-DATE SO ALL OF A COMPANY'S QUOTES ARE
016800* CONTIGUOUS.
016900*---------------------------------------------------------------*
017000 01  WS-VAL-QUOTE-TABLE.
017100     05  WS-VAL-QUOTE-ENTRY OCCURS 400 TIMES
017200             INDEXED BY WS-VQ-IDX.
017300         10  WS-VQ-DATE               PIC 9(08).
017400         10  WS-VQ-OPEN-PRICE         PIC S9(07)V99.
017500         10  WS-VQ-CLOSE-PRICE        PIC S9(07)V99.
017600         10  WS-VQ-BID-PRICE          PIC S9(07)V99.
017700         10  WS-VQ-ASK-PRICE          PIC S9(07)V99.
017800        10  FILLER                   PIC X(01).
017900*---------------------------------------------------------------*
018000* DE-DUPLICATED (EXCHANGE-ID, DATE) PAIRS WITH NO QUOTE FOUND.
018100*---------------------------------------------------------------*
018200 01  WS-MISSING-DATA-TABLE.
018300     05  WS-MD-ENTRY OCCURS 200 TIMES
018400             INDEXED BY WS-MD-IDX.
018500         10  WS-MD-EXCHANGE-ID        PIC X(10).
018600         10  WS-MD-DATE               PIC 9(08).
018700        10  FILLER                   PIC X(01).
018800*---------------------------------------------------------------*
018900 01  WS-MISSING-DATA-ADD-WORK.
019000     05  WS-MD-ADD-EXCHANGE-ID       PIC X(10).
019100     05  WS-MD-ADD-DATE              PIC 9(08).
019200     05  WS-MD-ALREADY-PRESENT-SW    PIC X(01) VALUE 'N'.
019300     05  FILLER                      PIC X(01).
019400*---------------------------------------------------------------*
019500 01  WS-LOOKUP-WORK.
019600     05  WS-LOOKUP-TARGET-DATE       PIC 9(08).
019700     05  WS-LOOKUP-OPEN-PRICE        PIC S9(07)V99.
019800     05  WS-LOOKUP-CLOSE-PRICE       PIC S9(07)V99.
019900     05  WS-LOOKUP-BID-PRICE         PIC S9(07)V99.
020000     05  WS-LOOKUP-ASK-PRICE         PIC S9(07)V99.
020100     05  FILLER                      PIC X(01).
020200*---------------------------------------------------------------*
020300 01  WS-CURRENT-PREDICTION-WORK.
020400     05  WS-CUR-EXCHANGE-ID          PIC X(10).
020500     05  WS-CUR-START-DATE           PIC 9(08).
020600     05  WS-CUR-END-DATE             PIC 9(08).
020700     05  WS-CUR-DUE-DATE             PIC 9(08).
020800     05  WS-ACTUAL-DIRECTION         PIC X(04) VALUE 'NONE'.
020900     05  WS-ACTUAL-CHANGE            PIC S9(07)V99 VALUE ZERO.
021000     05  WS-ACTUAL-EPS               PIC S9(07)V99 VALUE ZERO.
021100     05  WS-START-OPEN-PRICE         PIC S9(07)V99 VALUE ZERO.
021200     05  WS-END-CLOSE-PRICE          PIC S9(07)V99 VALUE ZERO.
021300     05  FILLER                      PIC X(01).
021400*---------------------------------------------------------------*
021500 01  WS-DATE-WORK.
021600     05  WS-ADVANCE-DATE             PIC 9(08).
021700     05  WS-ADVANCE-DATE-YMD REDEFINES WS-ADVANCE-DATE.
021800         10  WS-AD-YYYY                PIC 9(04).
021900         10  WS-AD-MM                  PIC 9(02).
022000         10  WS-AD-DD                  PIC 9(02).
022100     05  WS-DAY-OF-WEEK               PIC S9(01) COMP VALUE ZERO.
022200     05  FILLER                      PIC X(01).
022300*---------------------------------------------------------------*
022400* CALENDAR WORK -- SAME DAYS-PER-MONTH TABLE PATTERN AS MKTGEN.
022500*---------------------------------------------------------------*
022600 01  WS-MONTH-DAYS-LIT.
022700     05  FILLER                       PIC 9(02) VALUE 31.
022800     05  FILLER                       PIC 9(02) VALUE 28.
022900     05  FILLER                       PIC 9(02) VALUE 31.
023000     05  FILLER                       PIC 9(02) VALUE 30.
023100     05  FILLER                       PIC 9(02) VALUE 31.
023200     05  FILLER                       PIC 9(02) VALUE 30.
023300     05  FILLER                       PIC 9(02) VALUE 31.
023400     05  FILLER                       PIC 9(02) VALUE 31.
023500     05  FILLER                       PIC 9(02) VALUE 30.
023600     05  FILLER                       PIC 9(02) VALUE 31.
023700     05  FILLER                       PIC 9(02) VALUE 30.
023800     05  FILLER                       PIC 9(02) VALUE 31.
023900 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LIT.
024000     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
024100 01  WS-LEAP-YEAR-WORK.
024200     05  WS-DAYS-IN-MONTH             PIC 9(02) COMP.
024300     05  WS-LEAP-YEAR-SW              PIC X(01) VALUE 'N'.
024400     05  WS-LEAP-QUOT                 PIC S9(06) COMP.
024500     05  WS-LEAP-REM-4                PIC S9(04) COMP.
024600     05  WS-LEAP-REM-100              PIC S9(04) COMP.
024700     05  WS-LEAP-REM-400              PIC S9(04) COMP.
024800     05  FILLER                      PIC X(01).
024900*---------------------------------------------------------------*
025000* ZELLER WORK FIELDS -- SAME PATTERN AS MKTGEN (SHOP STANDARD
025100* SINCE MKT-0296, NO INTRINSIC FUNCTION).
025200*---------------------------------------------------------------*
025300 01  WS-ZELLER-WORK.
025400     05  WS-Z-YEAR                    PIC S9(06) COMP.
025500     05  WS-Z-MONTH                   PIC S9(04) COMP.
025600     05  WS-Z-DAY                     PIC S9(04) COMP.
025700     05  WS-Z-CENTURY                 PIC S9(04) COMP.
025800     05  WS-Z-YEAR-OF-CENT            PIC S9(04) COMP.
025900     05  WS-Z-TEMP1                   PIC S9(04) COMP.
026000     05  WS-Z-TEMP1Q                  PIC S9(04) COMP.
026100     05  WS-Z-TEMP2Q                  PIC S9(04) COMP.
026200     05  WS-Z-TEMP3Q                  PIC S9(04) COMP.
026300     05  WS-Z-TEMP4                   PIC S9(04) COMP.
026400     05  WS-Z-SUM                     PIC S9(06) COMP.
026500     05  WS-Z-QUOT                    PIC S9(06) COMP.
026600     05  WS-Z-RESULT                  PIC S9(04) COMP.
026700     05  FILLER                      PIC X(01).
026800*---------------------------------------------------------------*
026900 01  WS-TODAY-DATE                    PIC 9(06).
027000 01  WS-TODAY-DATE-YMD REDEFINES WS-TODAY-DATE.
027100     05  WS-TD-YY                      PIC 9(02).
027200     05  WS-TD-MM                      PIC 9(02).
027300     05  WS-TD-DD                      PIC 9(02).
027400*---------------------------------------------------------------*
027500* LINKAGE SECTION -- RUN DATE/TIME PASSED FROM MKTDRV.
027600*---------------------------------------------------------------*
027700 LINKAGE SECTION.
027800*---------------------------------------------------------------*
027900 01  RUN-DATE                      PIC 9(08).
028000 01  RUN-TIME                      PIC 9(06).
028100*===============================================================*
028200 PROCEDURE DIVISION USING RUN-DATE, RUN-TIME.
028300*---------------------------------------------------------------*
028400 0000-MAIN-PROCESSING.
028500*---------------------------------------------------------------*
028600     PERFORM 1000-INITIALIZATION.
028700     PERFORM 2000-PROCESS-PREDICTION-FILE.
028800     PERFORM 8000-WRITE-MISSING-DATA-REQUESTS.
028900     PERFORM 9000-TERMINATION.
029000     GOBACK.
029100*---------------------------------------------------------------*
029200 1000-INITIALIZATION.
029300*---------------------------------------------------------------*
029400     ACCEPT WS-TODAY-DATE FROM DATE.
029500     DISPLAY 'MKTVAL STARTED - SYSTEM DATE ' WS-TD-MM '/'
029600         WS-TD-DD '/' WS-TD-YY.
029700     IF  MKT-TEST-MODE-SW
029800         DISPLAY 'MKTVAL - UPSI-0 ON, THIS IS A TEST RUN'
029900     END-IF.
030000     DISPLAY 'MKTVAL - RUN DATE ' RUN-DATE
030100         ' RUN TIME ' RUN-TIME.
030200     OPEN INPUT  COMPANY-FILE
030300                 EXCHANGE-FILE.
030400     OPEN I-O    PREDICTION-FILE.
030500     OPEN OUTPUT MISSING-DATA-FILE.
030600     PERFORM 1100-LOAD-COMPANY-TABLE.
030700     PERFORM 1200-LOAD-EXCHANGE-TABLE.
030800     CLOSE COMPANY-FILE, EXCHANGE-FILE.
030900*---------------------------------------------------------------*
031000 1100-LOAD-COMPANY-TABLE.
031100*---------------------------------------------------------------*
031200     MOVE ZERO TO WS-COMPANY-COUNT.
031300     PERFORM 1110-READ-ONE-COMPANY
031400         UNTIL COMPANY-EOF.
031500*---------------------------------------------------------------*
031600 1110-READ-ONE-COMPANY.
031700*---------------------------------------------------------------*
031800     READ COMPANY-FILE
031900         AT END
032000             MOVE '10' TO COMPANY-STATUS
032100         NOT AT END
032200             ADD 1 TO WS-COMPANY-COUNT
032300             SET WS-CO-IDX TO WS-COMPANY-COUNT
032400             MOVE MKTCOM-COMPANY-ID  TO
032500                 WS-CO-COMPANY-ID (WS-CO-IDX)
032600             MOVE MKTCOM-EXCHANGE-ID TO
032700                 WS-CO-EXCHANGE-ID (WS-CO-IDX)
032800     END-READ.
032900*---------------------------------------------------------------*
033000 1200-LOAD-EXCHANGE-TABLE.
033100*---------------------------------------------------------------*
033200     MOVE ZERO TO WS-EXCHANGE-COUNT.
033300     PERFORM 1210-READ-ONE-EXCHANGE
033400         UNTIL EXCHANGE-EOF.
033500*---------------------------------------------------------------*
033600 1210-READ-ONE-EXCHANGE.
033700*---------------------------------------------------------------*
033800     READ EXCHANGE-FILE
033900         AT END
034000             MOVE '10' TO EXCHANGE-STATUS
034100         NOT AT END
034200             ADD 1 TO WS-EXCHANGE-COUNT
034300             SET WS-EX-IDX TO WS-EXCHANGE-COUNT
034400             MOVE MKTEXC-EXCHANGE-ID    TO
034500                 WS-EX-EXCHANGE-ID (WS-EX-IDX)
034600             MOVE MKTEXC-INTRADAY-FLAG  TO
034700                 WS-EX-INTRADAY-FLAG (WS-EX-IDX)
034800     END-READ.
034900*---------------------------------------------------------------*
035000 2000-PROCESS-PREDICTION-FILE.
035100*---------------------------------------------------------------*
035200*    THE PREDICTION FILE IS BROWSED SEQUENTIALLY FROM ITS FIRST
035300*    KEY.  EVERY RECORD STILL UNVALIDATED IS TESTED FOR
035400*    OVERDUE; PAST-DUE PREDICTIONS ARE VALIDATED AND REWRITTEN
035500*    IN PLACE.
035600*---------------------------------------------------------------*
035700     MOVE '00' TO PREDICTION-STATUS.
035800     PERFORM 2050-PROCESS-ONE-PREDICTION
035900         UNTIL PREDICTION-EOF.
036000*---------------------------------------------------------------*
036100 2050-PROCESS-ONE-PREDICTION.
036200*---------------------------------------------------------------*
036300     READ PREDICTION-FILE NEXT RECORD
036400         AT END
036500             MOVE '10' TO PREDICTION-STATUS
036600         NOT AT END
036700             IF  MKTPRD-NOT-YET-VALIDATED
036800                 PERFORM 2100-IS-OVERDUE
036900                 IF  PREDICTION-IS-OVERDUE
037000                     PERFORM 2200-VALIDATE-ONE-PREDICTION
037100                         THRU 2200-EXIT
037200                 ELSE
037300                     ADD 1 TO WS-STILL-OPEN-COUNT
037400                 END-IF
037500             END-IF
037600     END-READ.
037700*---------------------------------------------------------------*
037800 2100-IS-OVERDUE.
037900*---------------------------------------------------------------*
038000*    DUE DATE = PREDICTION DATE + VALIDITY-DAYS CALENDAR DAYS.
038100*    OVERDUE WHEN THE DUE DATE IS BEFORE THE CURRENT RUN DATE,
038200*    OR FALLS ON THE RUN DATE ITSELF AND THE RUN TIME IS PAST
038300*    MIDNIGHT (THE DUE DATE EXPIRES AT MIDNIGHT).
038400*---------------------------------------------------------------*
038500     MOVE 'N' TO WS-OVERDUE-SW.
038600     MOVE MKTPRD-PREDICTION-DATE TO WS-ADVANCE-DATE.
038700     PERFORM 6100-ADD-ONE-CALENDAR-DAY
038800         MKTPRD-VALIDITY-DAYS TIMES.
038900     MOVE WS-ADVANCE-DATE TO WS-CUR-DUE-DATE.
039000     IF  WS-CUR-DUE-DATE < RUN-DATE
039100         MOVE 'Y' TO WS-OVERDUE-SW
039200     ELSE
039300         IF  WS-CUR-DUE-DATE = RUN-DATE AND RUN-TIME > 0
039400             MOVE 'Y' TO WS-OVERDUE-SW
039500         END-IF
039600     END-IF.
039700*---------------------------------------------------------------*
039800 2200-VALIDATE-ONE-PREDICTION.
039900*---------------------------------------------------------------*
040000     IF  MKTPRD-DIRECTION (1:1) NOT WS-DIRECTION-1ST-CHAR
040100         DISPLAY 'MKTVAL - BAD DIRECTION ON PREDICTION RECORD '
040200             MKTPRD-PREDICTION-ID
040300         GO TO 2200-EXIT
040400     END-IF.
040500     PERFORM 3000-COMPUTE-WINDOW-DATES.
040600     PERFORM 3300-LOOKUP-COMPANY-EXCHANGE.
040700     PERFORM 3400-LOAD-COMPANY-QUOTES.
040800     MOVE WS-CUR-START-DATE TO WS-LOOKUP-TARGET-DATE.
040900     PERFORM 3500-LOOKUP-QUOTE-FOR-DATE.
041000     IF  WS-QUOTE-WAS-FOUND
041100         MOVE WS-LOOKUP-OPEN-PRICE TO WS-START-OPEN-PRICE
041200         MOVE WS-CUR-END-DATE TO WS-LOOKUP-TARGET-DATE
041300         PERFORM 3500-LOOKUP-QUOTE-FOR-DATE
041400         IF  WS-QUOTE-WAS-FOUND
041500             MOVE WS-LOOKUP-CLOSE-PRICE TO WS-END-CLOSE-PRICE
041600             PERFORM 4000-COMPUTE-VALIDATION-RESULT
041700             PERFORM 4900-REWRITE-PREDICTION
041800         ELSE
041900             MOVE WS-CUR-EXCHANGE-ID TO WS-MD-ADD-EXCHANGE-ID
042000             MOVE WS-CUR-END-DATE    TO WS-MD-ADD-DATE
042100             PERFORM 7000-ADD-MISSING-DATA-ENTRY
042200         END-IF
042300     ELSE
042400         MOVE WS-CUR-EXCHANGE-ID TO WS-MD-ADD-EXCHANGE-ID
042500         MOVE WS-CUR-START-DATE  TO WS-MD-ADD-DATE
042600         PERFORM 7000-ADD-MISSING-DATA-ENTRY
042700     END-IF.
042800 2200-EXIT.
042900     EXIT.
043000*---------------------------------------------------------------*
043100 3000-COMPUTE-WINDOW-DATES.
043200*---------------------------------------------------------------*
043300*    START DATE IS THE PREDICTION DATE ROLLED BACK OFF A
043400*    WEEKEND (SATURDAY -1, SUNDAY -2, BOTH LANDING ON FRIDAY).
043500*    END DATE IS THE PREDICTION DATE PLUS VALIDITY-DAYS, ROLLED
043600*    FORWARD OFF A WEEKEND (SATURDAY +2, SUNDAY +1, BOTH
043700*    LANDING ON MONDAY).
043800*---------------------------------------------------------------*
043900     MOVE MKTPRD-PREDICTION-DATE TO WS-ADVANCE-DATE.
044000     PERFORM 3100-ROLL-BACK-IF-WEEKEND.
044100     MOVE WS-ADVANCE-DATE TO WS-CUR-START-DATE.
044200     MOVE MKTPRD-PREDICTION-DATE TO WS-ADVANCE-DATE.
044300     PERFORM 6100-ADD-ONE-CALENDAR-DAY
044400         MKTPRD-VALIDITY-DAYS TIMES.
044500     PERFORM 3200-ROLL-FORWARD-IF-WEEKEND.
044600     MOVE WS-ADVANCE-DATE TO WS-CUR-END-DATE.
044700*---------------------------------------------------------------*
044800 3100-ROLL-BACK-IF-WEEKEND.
044900*---------------------------------------------------------------*
045000     PERFORM 6200-COMPUTE-ZELLER-DAY-OF-WEEK.
045100     EVALUATE WS-DAY-OF-WEEK
045200         WHEN 6
045300             PERFORM 6130-SUBTRACT-ONE-CALENDAR-DAY
045400         WHEN 0
045500             PERFORM 6130-SUBTRACT-ONE-CALENDAR-DAY
045600             PERFORM 6130-SUBTRACT-ONE-CALENDAR-DAY
045700         WHEN OTHER
045800             CONTINUE
045900     END-EVALUATE.
046000*---------------------------------------------------------------*
046100 3200-ROLL-FORWARD-IF-WEEKEND.
046200*---------------------------------------------------------------*
046300     PERFORM 6200-COMPUTE-ZELLER-DAY-OF-WEEK.
046400     EVALUATE WS-DAY-OF-WEEK
046500         WHEN 6
046600             PERFORM 6100-ADD-ONE-CALENDAR-DAY
046700             PERFORM 6100-ADD-ONE-CALENDAR-DAY
046800         WHEN 0
046900             PERFORM 6100-ADD-ONE-CALENDAR-DAY
047000         WHEN OTHER
047100             CONTINUE
047200     END-EVALUATE.
047300*---------------------------------------------------------------*
047400 3300-LOOKUP-COMPANY-EXCHANGE.
047500*---------------------------------------------------------------*
047600     MOVE SPACES TO WS-CUR-EXCHANGE-ID.
047700     SET WS-CO-IDX TO 1.
047800     PERFORM 3310-FIND-EXCHANGE-FOR-COMPANY
047900         UNTIL WS-CO-IDX > WS-COMPANY-COUNT
048000             OR WS-CUR-EXCHANGE-ID NOT = SPACES.
048100     MOVE 'N' TO WS-EXCHANGE-IS-INTRADAY-SW.
048200     SET WS-EX-IDX TO 1.
048300     PERFORM 3320-CHECK-ONE-EXCHANGE-INTRADAY
048400         UNTIL WS-EX-IDX > WS-EXCHANGE-COUNT.
048500*---------------------------------------------------------------*
048600 3310-FIND-EXCHANGE-FOR-COMPANY.
048700*---------------------------------------------------------------*
048800     IF  WS-CO-COMPANY-ID (WS-CO-IDX) = MKTPRD-COMPANY-ID
048900         MOVE WS-CO-EXCHANGE-ID (WS-CO-IDX) TO
049000             WS-CUR-EXCHANGE-ID
049100     END-IF.
049200     SET WS-CO-IDX UP BY 1.
049300*---------------------------------------------------------------*
049400 3320-CHECK-ONE-EXCHANGE-INTRADAY.
049500*---------------------------------------------------------------*
049600     IF  WS-EX-EXCHANGE-ID (WS-EX-IDX) = WS-CUR-EXCHANGE-ID
049700         MOVE WS-EX-INTRADAY-FLAG (WS-EX-IDX) TO
049800             WS-EXCHANGE-IS-INTRADAY-SW
049900     END-IF.
050000     SET WS-EX-IDX UP BY 1.
050100*---------------------------------------------------------------*
050200 3400-LOAD-COMPANY-QUOTES.
050300*---------------------------------------------------------------*
050400*    QUOTE-FILE IS CLOSED AND REOPENED FOR INPUT SO EACH
050500*    PREDICTION'S SCAN STARTS FROM THE TOP; THE FILE ARRIVES
050600*    SORTED ASCENDING ON COMPANY-ID THEN QUOTE-DATE SO A
050700*    COMPANY'S RECORDS ARE CONTIGUOUS AND THE SCAN CAN STOP AS
050800*    SOON AS THE BLOCK ENDS.
050900*---------------------------------------------------------------*
051000     CLOSE QUOTE-FILE.
051100     OPEN INPUT QUOTE-FILE.
051200     MOVE '00' TO QUOTE-STATUS.
051300     MOVE 'N' TO WS-QUOTE-SEEN-COMPANY-SW.
051400     MOVE ZERO TO WS-VAL-QUOTE-COUNT.
051500     PERFORM 3410-READ-ONE-COMPANY-QUOTE
051600         UNTIL QUOTE-EOF.
051700*---------------------------------------------------------------*
051800 3410-READ-ONE-COMPANY-QUOTE.
051900*---------------------------------------------------------------*
052000     READ QUOTE-FILE
052100         AT END
052200             MOVE '10' TO QUOTE-STATUS
052300         NOT AT END
052400             IF  MKTQTE-COMPANY-ID = MKTPRD-COMPANY-ID
052500                 MOVE 'Y' TO WS-QUOTE-SEEN-COMPANY-SW
052600                 IF  WS-VAL-QUOTE-COUNT < 400
052700                     ADD 1 TO WS-VAL-QUOTE-COUNT
052800                     SET WS-VQ-IDX TO WS-VAL-QUOTE-COUNT
052900                     MOVE MKTQTE-QUOTE-DATE  TO
053000                         WS-VQ-DATE (WS-VQ-IDX)
053100                     MOVE MKTQTE-OPEN-PRICE  TO
053200                         WS-VQ-OPEN-PRICE (WS-VQ-IDX)
053300                     MOVE MKTQTE-CLOSE-PRICE TO
053400                         WS-VQ-CLOSE-PRICE (WS-VQ-IDX)
053500                     MOVE MKTQTE-BID-PRICE   TO
053600                         WS-VQ-BID-PRICE (WS-VQ-IDX)
053700                     MOVE MKTQTE-ASK-PRICE   TO
053800                         WS-VQ-ASK-PRICE (WS-VQ-IDX)
053900                 END-IF
054000             ELSE
054100                 IF  WS-QUOTE-SEEN-COMPANY-SW = 'Y'
054200                     MOVE '10' TO QUOTE-STATUS
054300                 END-IF
054400             END-IF
054500     END-READ.
054600     CLOSE QUOTE-FILE.
054700     OPEN INPUT QUOTE-FILE.
054800*---------------------------------------------------------------*
054900 3500-LOOKUP-QUOTE-FOR-DATE.
055000*---------------------------------------------------------------*
055100*    FOR AN INTRADAY-CAPABLE EXCHANGE, USE THE LATEST QUOTE
055200*    STRICTLY BEFORE THE TARGET DATE.  OTHERWISE, OR IF NO SUCH
055300*    QUOTE EXISTS, FALL BACK TO AN EXACT-DATE MATCH.
055400*---------------------------------------------------------------*
055500     MOVE 'N' TO WS-QUOTE-FOUND-SW.
055600     IF  WS-EXCHANGE-IS-INTRADAY
055700         PERFORM 3510-FIND-LATEST-BEFORE-TARGET
055800     END-IF.
055900     IF  NOT WS-QUOTE-WAS-FOUND
056000         PERFORM 3520-FIND-EXACT-TARGET
056100     END-IF.
056200*---------------------------------------------------------------*
056300 3510-FIND-LATEST-BEFORE-TARGET.
056400*---------------------------------------------------------------*
056500     SET WS-VQ-IDX TO 1.
056600     PERFORM 3515-CHECK-ONE-QUOTE-BEFORE-TARGET
056700         UNTIL WS-VQ-IDX > WS-VAL-QUOTE-COUNT.
056800*---------------------------------------------------------------*
056900 3515-CHECK-ONE-QUOTE-BEFORE-TARGET.
057000*---------------------------------------------------------------*
057100     IF  WS-VQ-DATE (WS-VQ-IDX) < WS-LOOKUP-TARGET-DATE
057200         MOVE 'Y' TO WS-QUOTE-FOUND-SW
057300         MOVE WS-VQ-OPEN-PRICE (WS-VQ-IDX)  TO
057400             WS-LOOKUP-OPEN-PRICE
057500         MOVE WS-VQ-CLOSE-PRICE (WS-VQ-IDX) TO
057600             WS-LOOKUP-CLOSE-PRICE
057700         MOVE WS-VQ-BID-PRICE (WS-VQ-IDX)   TO
057800             WS-LOOKUP-BID-PRICE
057900         MOVE WS-VQ-ASK-PRICE (WS-VQ-IDX)   TO
058000             WS-LOOKUP-ASK-PRICE
058100         SET WS-VQ-IDX UP BY 1
058200     ELSE
058300         SET WS-VQ-IDX TO WS-VAL-QUOTE-COUNT
058400         SET WS-VQ-IDX UP BY 1
058500     END-IF.
058600*---------------------------------------------------------------*
058700 3520-FIND-EXACT-TARGET.
058800*---------------------------------------------------------------*
058900     SET WS-VQ-IDX TO 1.
059000     PERFORM 3525-CHECK-ONE-QUOTE-EXACT
059100         UNTIL WS-VQ-IDX > WS-VAL-QUOTE-COUNT
059200             OR WS-QUOTE-WAS-FOUND.
059300*---------------------------------------------------------------*
059400 3525-CHECK-ONE-QUOTE-EXACT.
059500*---------------------------------------------------------------*
059600     IF  WS-VQ-DATE (WS-VQ-IDX) = WS-LOOKUP-TARGET-DATE
059700         MOVE 'Y' TO WS-QUOTE-FOUND-SW
059800         MOVE WS-VQ-OPEN-PRICE (WS-VQ-IDX)  TO
059900             WS-LOOKUP-OPEN-PRICE
060000         MOVE WS-VQ-CLOSE-PRICE (WS-VQ-IDX) TO
060100             WS-LOOKUP-CLOSE-PRICE
060200         MOVE WS-VQ-BID-PRICE (WS-VQ-IDX)   TO
060300             WS-LOOKUP-BID-PRICE
060400         MOVE WS-VQ-ASK-PRICE (WS-VQ-IDX)   TO
060500             WS-LOOKUP-ASK-PRICE
060600     END-IF.
060700     SET WS-VQ-IDX UP BY 1.
060800*---------------------------------------------------------------*
060900 4000-COMPUTE-VALIDATION-RESULT.
061000*---------------------------------------------------------------*
061100*    ACTUAL DIRECTION COMPARES START OPEN AGAINST END CLOSE --
061200*    THE OPPOSITE SENSE OF THE GENERATOR'S CLOSE-TO-CLOSE
061300*    COMPARISON, PER THE MODELING GROUP'S VALIDATION RULE.
061400*---------------------------------------------------------------*
061500     IF  WS-START-OPEN-PRICE > WS-END-CLOSE-PRICE
061600         MOVE 'DOWN' TO WS-ACTUAL-DIRECTION
061700     ELSE
061800         IF  WS-START-OPEN-PRICE < WS-END-CLOSE-PRICE
061900             MOVE 'UP  ' TO WS-ACTUAL-DIRECTION
062000         ELSE
062100             MOVE 'NONE' TO WS-ACTUAL-DIRECTION
062200         END-IF
062300     END-IF.
062400     IF  WS-ACTUAL-DIRECTION = MKTPRD-DIRECTION
062500         MOVE 'Y' TO MKTPRD-CORRECT-FLAG
062600         ADD 1 TO WS-VALIDATED-CORRECT-COUNT
062700     ELSE
062800         MOVE 'N' TO MKTPRD-CORRECT-FLAG
062900         ADD 1 TO WS-VALIDATED-WRONG-COUNT
063000     END-IF.
063100     COMPUTE WS-ACTUAL-CHANGE ROUNDED =
063200         WS-END-CLOSE-PRICE - WS-START-OPEN-PRICE.
063300*    ACTUAL-EPS = ABSOLUTE VALUE OF (LAST BID - (LAST ASK -
063400*    ACTUAL CHANGE)).  NO FUNCTION ABS ALLOWED, SO THE SIGN IS
063500*    FLIPPED BY HAND WHEN THE COMPUTED VALUE IS NEGATIVE (SAME
063600*    PATTERN AS MKTGEN'S POTENTIAL-EPS).
063700*---------------------------------------------------------------*
063800     COMPUTE WS-ACTUAL-EPS ROUNDED =
063900         MKTPRD-LAST-BID - (MKTPRD-LAST-ASK - WS-ACTUAL-CHANGE).
064000     IF  WS-ACTUAL-EPS < ZERO
064100         MULTIPLY WS-ACTUAL-EPS BY -1
064200     END-IF.
064300     MOVE WS-ACTUAL-CHANGE TO MKTPRD-ACTUAL-CHANGE.
064400     MOVE WS-ACTUAL-EPS    TO MKTPRD-ACTUAL-EPS.
064500*---------------------------------------------------------------*
064600 4900-REWRITE-PREDICTION.
064700*---------------------------------------------------------------*
064800     REWRITE MKTPRD-PREDICTION-RECORD
064900         INVALID KEY
065000             DISPLAY 'MKTVAL - REWRITE FAILED, STATUS '
065100                 PREDICTION-STATUS ' FOR '
065200                 MKTPRD-PREDICTION-ID
065300     END-REWRITE.
065400*---------------------------------------------------------------*
065500 6100-ADD-ONE-CALENDAR-DAY.
065600*---------------------------------------------------------------*
065700     ADD 1 TO WS-AD-DD.
065800     PERFORM 6110-GET-DAYS-IN-MONTH.
065900     IF  WS-AD-DD > WS-DAYS-IN-MONTH
066000         MOVE 1 TO WS-AD-DD
066100         ADD 1 TO WS-AD-MM
066200         IF  WS-AD-MM > 12
066300             MOVE 1 TO WS-AD-MM
066400             ADD 1 TO WS-AD-YYYY
066500         END-IF
066600     END-IF.
066700*---------------------------------------------------------------*
066800 6110-GET-DAYS-IN-MONTH.
066900*---------------------------------------------------------------*
067000     MOVE WS-MONTH-DAYS (WS-AD-MM) TO WS-DAYS-IN-MONTH.
067100     IF  WS-AD-MM = 2
067200         PERFORM 6120-CHECK-LEAP-YEAR
067300         IF  WS-LEAP-YEAR-SW = 'Y'
067400             MOVE 29 TO WS-DAYS-IN-MONTH
067500         END-IF
067600     END-IF.
067700*---------------------------------------------------------------*
067800 6120-CHECK-LEAP-YEAR.
067900*---------------------------------------------------------------*
068000     MOVE 'N' TO WS-LEAP-YEAR-SW.
068100     DIVIDE WS-AD-YYYY BY 4 GIVING WS-LEAP-QUOT
068200         REMAINDER WS-LEAP-REM-4.
068300     IF  WS-LEAP-REM-4 = 0
068400         DIVIDE WS-AD-YYYY BY 100 GIVING WS-LEAP-QUOT
068500             REMAINDER WS-LEAP-REM-100
068600         IF  WS-LEAP-REM-100 NOT = 0
068700             MOVE 'Y' TO WS-LEAP-YEAR-SW
068800         ELSE
068900             DIVIDE WS-AD-YYYY BY 400 GIVING WS-LEAP-QUOT
069000                 REMAINDER WS-LEAP-REM-400
069100             IF  WS-LEAP-REM-400 = 0
069200                 MOVE 'Y' TO WS-LEAP-YEAR-SW
069300             END-IF
069400         END-IF
069500     END-IF.
069600*---------------------------------------------------------------*
069700 6130-SUBTRACT-ONE-CALENDAR-DAY.
069800*---------------------------------------------------------------*
069900     IF  WS-AD-DD > 1
070000         SUBTRACT 1 FROM WS-AD-DD
070100     ELSE
070200         IF  WS-AD-MM > 1
070300             SUBTRACT 1 FROM WS-AD-MM
070400         ELSE
070500             MOVE 12 TO WS-AD-MM
070600             SUBTRACT 1 FROM WS-AD-YYYY
070700         END-IF
070800         PERFORM 6110-GET-DAYS-IN-MONTH
070900         MOVE WS-DAYS-IN-MONTH TO WS-AD-DD
071000     END-IF.
071100*---------------------------------------------------------------*
071200 6200-COMPUTE-ZELLER-DAY-OF-WEEK.
071300*---------------------------------------------------------------*
071400*    ZELLER'S CONGRUENCE WORKED OUT WITH DIVIDE/REMAINDER, SAME
071500*    AS MKTGEN.  RESULT LEFT IN WS-DAY-OF-WEEK AS 0=SUNDAY ...
071600*    6=SATURDAY.
071700*---------------------------------------------------------------*
071800     MOVE WS-AD-MM TO WS-Z-MONTH.
071900     MOVE WS-AD-DD TO WS-Z-DAY.
072000     MOVE WS-AD-YYYY TO WS-Z-YEAR.
072100     IF  WS-Z-MONTH < 3
072200         ADD 12 TO WS-Z-MONTH
072300         SUBTRACT 1 FROM WS-Z-YEAR
072400     END-IF.
072500     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
072600         REMAINDER WS-Z-YEAR-OF-CENT.
072700     COMPUTE WS-Z-TEMP1 = 13 * (WS-Z-MONTH + 1).
072800     DIVIDE WS-Z-TEMP1 BY 5 GIVING WS-Z-TEMP1Q.
072900     DIVIDE WS-Z-YEAR-OF-CENT BY 4 GIVING WS-Z-TEMP2Q.
073000     DIVIDE WS-Z-CENTURY BY 4 GIVING WS-Z-TEMP3Q.
073100     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TEMP1Q
073200         + WS-Z-YEAR-OF-CENT + WS-Z-TEMP2Q + WS-Z-TEMP3Q
073300         + (5 * WS-Z-CENTURY).
073400     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT
073500         REMAINDER WS-Z-RESULT.
073600*    ZELLER GIVES 0=SATURDAY ... 6=FRIDAY; CONVERT TO
073700*    0=SUNDAY ... 6=SATURDAY FOR THE CALLER.
073800     COMPUTE WS-Z-TEMP4 = WS-Z-RESULT + 6.
073900     DIVIDE WS-Z-TEMP4 BY 7 GIVING WS-Z-QUOT
074000         REMAINDER WS-DAY-OF-WEEK.
074100*---------------------------------------------------------------*
074200 7000-ADD-MISSING-DATA-ENTRY.
074300*---------------------------------------------------------------*
074400*    ONE ENTRY PER DISTINCT (EXCHANGE-ID, DATE) PAIR PER RUN
074500*    (MKT-0319).  A LINEAR SCAN IS CHEAP ENOUGH -- THE TABLE IS
074600*    BOUNDED AT 200 AND RARELY GETS CLOSE TO THAT.
074700*---------------------------------------------------------------*
074800     MOVE 'N' TO WS-MD-ALREADY-PRESENT-SW.
074900     SET WS-MD-IDX TO 1.
075000     PERFORM 7010-CHECK-ONE-MISSING-DATA-ENTRY
075100         UNTIL WS-MD-IDX > WS-MISSING-DATA-COUNT.
075200     IF  WS-MD-ALREADY-PRESENT-SW = 'N'
075300             AND WS-MISSING-DATA-COUNT < 200
075400         ADD 1 TO WS-MISSING-DATA-COUNT
075500         SET WS-MD-IDX TO WS-MISSING-DATA-COUNT
075600         MOVE WS-MD-ADD-EXCHANGE-ID TO WS-MD-EXCHANGE-ID (WS-MD-IDX)
075700         MOVE WS-MD-ADD-DATE        TO WS-MD-DATE (WS-MD-IDX)
075800     END-IF.
075900*---------------------------------------------------------------*
076000 7010-CHECK-ONE-MISSING-DATA-ENTRY.
076100*---------------------------------------------------------------*
076200     IF  WS-MD-EXCHANGE-ID (WS-MD-IDX) = WS-MD-ADD-EXCHANGE-ID
076300         AND WS-MD-DATE (WS-MD-IDX) = WS-MD-ADD-DATE
076400         MOVE 'Y' TO WS-MD-ALREADY-PRESENT-SW
076500     END-IF.
076600     SET WS-MD-IDX UP BY 1.
076700*---------------------------------------------------------------*
076800 8000-WRITE-MISSING-DATA-REQUESTS.
076900*---------------------------------------------------------------*
077000*    ONE (EXCHANGE-ID, DATE) PAIR PER LINE, WRITTEN AFTER THE
077100*    PREDICTION-FILE LOOP SO EACH DISTINCT PAIR IS WRITTEN
077200*    EXACTLY ONCE PER RUN.
077300*---------------------------------------------------------------*
077400     SET WS-MD-IDX TO 1.
077500     PERFORM 8010-WRITE-ONE-MISSING-DATA-RECORD
077600         WS-MISSING-DATA-COUNT TIMES.
077700*---------------------------------------------------------------*
077800 8010-WRITE-ONE-MISSING-DATA-RECORD.
077900*---------------------------------------------------------------*
078000     MOVE SPACES TO MISSING-DATA-RECORD.
078100     MOVE WS-MD-EXCHANGE-ID (WS-MD-IDX) TO
078200         MISSING-DATA-RECORD (1:10).
078300     MOVE WS-MD-DATE (WS-MD-IDX) TO
078400         MISSING-DATA-RECORD (12:8).
078500     WRITE MISSING-DATA-RECORD.
078600     SET WS-MD-IDX UP BY 1.
078700*---------------------------------------------------------------*
078800 9000-TERMINATION.
078900*---------------------------------------------------------------*
079000     CLOSE QUOTE-FILE, PREDICTION-FILE, MISSING-DATA-FILE.
079100     DISPLAY 'MKTVAL ENDED - VALIDATED CORRECT: '
079200         WS-VALIDATED-CORRECT-COUNT ' INCORRECT: '
079300         WS-VALIDATED-WRONG-COUNT ' STILL OPEN: '
079400         WS-STILL-OPEN-COUNT ' MISSING-DATA REQUESTS: '
079500         WS-MISSING-DATA-COUNT.
