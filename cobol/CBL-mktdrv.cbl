000100*===============================================================*
000200* PROGRAM NAME:    MKTDRV
000300* ORIGINAL AUTHOR: R T MARLAND
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88  R T MARLAND   MKT-0001  ORIGINAL RUN-TYPE DISPATCHER
000900*                         FOR THE NIGHTLY PREDICTION BATCH. READS
001000*                         ONE CONTROL RECORD AND CALLS EITHER THE
001100*                         GENERATOR OR THE VALIDATOR.
001200* 11/02/91  R T MARLAND   MKT-0118  ADDED PARM-RUN-TIME SO THE
001300*                         VALIDATOR CAN BE HANDED AN EFFECTIVE
001400*                         RUN DATE/TIME INSTEAD OF RELYING ON THE
001500*                         SYSTEM CLOCK (NEEDED FOR RERUNS).
001600* 09/02/98  J K LOWRY     MKT-0296  Y2K REMEDIATION - PARM-RUN-
001700*                         DATE AND THE YMD REDEFINES BELOW WERE
001800*                         CONFIRMED FULL FOUR-DIGIT YEAR. RUN-
001900*                         TYPE LITERALS ARE NOT DATE DEPENDENT.
002000*                         CERTIFIED Y2K READY.
002100* 01/11/99  J K LOWRY     MKT-0296  Y2K - RETESTED ACROSS THE
002200*                         12/31/1999 - 01/01/2000 BOUNDARY USING
002300*                         A FABRICATED CONTROL RECORD. NO CHANGE
002400*                         REQUIRED.
002500* 11/18/04  S WOJCIK      MKT-0340  ADDED FILE-STATUS CHECKING ON
002600*                         OPEN OF RUN-PARM-FILE TO MATCH THE
002700*                         STANDARD NOW USED IN MKTGEN/MKTVAL.
002800* 07/22/09  S WOJCIK      MKT-0366  ADDED END-OF-JOB DISPLAY OF
002900*                         WHICH RUN TYPE WAS DISPATCHED.
003000* --------- ------------  ---------------------------------------
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    MKTDRV.
003400 AUTHOR.        R T MARLAND.
003500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN.  03/14/88.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000* MKTDRV IS THE ENTRY POINT FOR THE NIGHTLY PREDICTION BATCH.
004100* IT READS ONE CONTROL RECORD FROM RUNPARM TELLING IT WHICH OF
004200* THE TWO JOBS TO RUN AND CALLS THE MATCHING WORKER PROGRAM.
004300* MKTDRV DOES NO PREDICTION ARITHMETIC OF ITS OWN.
004400*===============================================================*
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*---------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS MKT-TEST-MODE-SW
005300            OFF STATUS IS MKT-PROD-MODE-SW
005400     CLASS WS-ALPHA-RUNTYPE IS "A" THRU "Z".
005500*---------------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700*---------------------------------------------------------------*
005800 FILE-CONTROL.
005900     SELECT RUN-PARM-FILE   ASSIGN TO RUNPARM
006000         FILE STATUS IS RUN-PARM-STATUS.
006100*===============================================================*
006200 DATA DIVISION.
006300*---------------------------------------------------------------*
006400 FILE SECTION.
006500*---------------------------------------------------------------*
006600 FD  RUN-PARM-FILE RECORDING MODE F.
006700 01  RUN-PARM-RECORD                PIC X(40).
006800*---------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000*---------------------------------------------------------------*
007100 01  RUN-PARM-FIELDS REDEFINES RUN-PARM-RECORD.
007200     05  PARM-RUN-TYPE               PIC X(09).
007300         88  GENERATOR-RUN                VALUE 'GENERATOR'.
007400         88  VALIDATOR-RUN                VALUE 'VALIDATOR'.
007500     05  PARM-COMPANY-ID             PIC X(10).
007600     05  PARM-RUN-DATE               PIC 9(08).
007700     05  PARM-RUN-TIME               PIC 9(06).
007800     05  FILLER                      PIC X(07).
007900*---------------------------------------------------------------*
008000 77  WS-CONTINUE-SW                  PIC X(01) VALUE 'Y'.
008100     88  CONTINUE-PROCESSING             VALUE 'Y'.
008200 77  RUN-PARM-STATUS                  PIC X(02) VALUE '00'.
008300     88  RUN-PARM-OK                      VALUE '00'.
008400*---------------------------------------------------------------*
008500 01  WS-CALL-PARM-AREA.
008600*---------------------------------------------------------------*
008700     05  WS-CALL-COMPANY-ID          PIC X(10).
008800     05  WS-CALL-RUN-DATE            PIC 9(08).
008900     05  WS-CALL-RUN-TIME            PIC 9(06).
009000     05  FILLER                      PIC X(01).
009100*---------------------------------------------------------------*
009200* RAW BYTE VIEW OF THE CALL-PARM AREA -- LETS 3000-DISPATCH-
009300* RUN-TYPE DISPLAY THE WHOLE PARM STRING IN ONE SHOT FOR THE
009400* CALL TRACE WITHOUT UNSTRINGING IT BACK TOGETHER FIELD BY
009500* FIELD.  ADDED MKT-0366.
009600 01  WS-CALL-PARM-AREA-RAW REDEFINES WS-CALL-PARM-AREA.
009700     05  WS-CALL-PARM-RAW-BYTES      PIC X(25).
009800*---------------------------------------------------------------*
009900 01  WS-TODAY-DATE                   PIC 9(06).
010000*---------------------------------------------------------------*
010100 01  WS-TODAY-DATE-YMD REDEFINES WS-TODAY-DATE.
010200     05  WS-TD-YY                    PIC 9(02).
010300     05  WS-TD-MM                    PIC 9(02).
010400     05  WS-TD-DD                    PIC 9(02).
010500*===============================================================*
010600 PROCEDURE DIVISION.
010700*---------------------------------------------------------------*
010800 0000-MAIN-PROCESSING.
010900*---------------------------------------------------------------*
011000     PERFORM 1000-INITIALIZATION.
011100     IF  CONTINUE-PROCESSING
011200         PERFORM 2000-READ-RUN-PARAMETER
011300     END-IF.
011400     IF  CONTINUE-PROCESSING
011500         PERFORM 3000-DISPATCH-RUN-TYPE
011600     END-IF.
011700     PERFORM 4000-TERMINATION.
011800     GOBACK.
011900*---------------------------------------------------------------*
012000 1000-INITIALIZATION.
012100*---------------------------------------------------------------*
012200     ACCEPT WS-TODAY-DATE FROM DATE.
012300     DISPLAY 'MKTDRV STARTED - RUN DATE ' WS-TD-MM '/'
012400         WS-TD-DD '/' WS-TD-YY.
012500     IF  MKT-TEST-MODE-SW
012600         DISPLAY 'MKTDRV - UPSI-0 ON, THIS IS A TEST RUN'
012700     END-IF.
012800     OPEN INPUT RUN-PARM-FILE.
012900     IF  NOT RUN-PARM-OK
013000         DISPLAY 'MKTDRV - OPEN FAILED ON RUNPARM, STATUS '
013100             RUN-PARM-STATUS
013200         MOVE 'N' TO WS-CONTINUE-SW
013300     END-IF.
013400*---------------------------------------------------------------*
013500 2000-READ-RUN-PARAMETER.
013600*---------------------------------------------------------------*
013700     READ RUN-PARM-FILE
013800         AT END
013900             DISPLAY 'MKTDRV - NO RUN-CONTROL RECORD ON RUNPARM'
014000             MOVE 'N' TO WS-CONTINUE-SW
014100     END-READ.
014200     IF  CONTINUE-PROCESSING
014300         IF  PARM-RUN-TYPE (1:1) NOT WS-ALPHA-RUNTYPE
014400             DISPLAY 'MKTDRV - RUN-TYPE IS NOT ALPHABETIC: '
014500                 PARM-RUN-TYPE
014600             MOVE 'N' TO WS-CONTINUE-SW
014700         END-IF
014800     END-IF.
014900*---------------------------------------------------------------*
015000 3000-DISPATCH-RUN-TYPE.
015100*---------------------------------------------------------------*
015200     EVALUATE TRUE
015300         WHEN GENERATOR-RUN
015400             MOVE PARM-COMPANY-ID    TO WS-CALL-COMPANY-ID
015500             MOVE PARM-RUN-DATE      TO WS-CALL-RUN-DATE
015600             CALL 'MKTGEN' USING WS-CALL-COMPANY-ID,
015700                                 WS-CALL-RUN-DATE
015800             END-CALL
015900             DISPLAY 'MKTDRV - DISPATCHED GENERATOR FOR '
016000                 WS-CALL-COMPANY-ID
016100         WHEN VALIDATOR-RUN
016200             MOVE PARM-RUN-DATE      TO WS-CALL-RUN-DATE
016300             MOVE PARM-RUN-TIME      TO WS-CALL-RUN-TIME
016400             CALL 'MKTVAL' USING WS-CALL-RUN-DATE,
016500                                 WS-CALL-RUN-TIME
016600             END-CALL
016700             DISPLAY 'MKTDRV - DISPATCHED VALIDATOR'
016800         WHEN OTHER
016900             DISPLAY 'MKTDRV - INVALID RUN TYPE: '
017000                 PARM-RUN-TYPE
017100     END-EVALUATE.
017200*---------------------------------------------------------------*
017300 4000-TERMINATION.
017400*---------------------------------------------------------------*
017500     IF  RUN-PARM-OK
017600         CLOSE RUN-PARM-FILE
017700     END-IF.
017800     DISPLAY 'MKTDRV ENDED'.
