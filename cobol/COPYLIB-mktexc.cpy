000100*---------------------------------------------------------------*
000200* MKTEXC   -- EXCHANGE MASTER RECORD LAYOUT
000300*
000400* ONE RECORD PER EXCHANGE.  MKTEXC-INTRADAY-FLAG TELLS MKTVAL
000500* WHETHER THIS EXCHANGE KEEPS INTRADAY TICKS -- IF IT DOES,
000600* THE VALIDATOR'S QUOTE LOOKUP HAS TO SKIP BACK TO THE LAST
000700* QUOTE STRICTLY BEFORE THE TARGET DATE INSTEAD OF MATCHING
000800* THE DATE EXACTLY.  SEE MKTVAL PARAGRAPH 3500.
000900*
001000* MAINTENANCE LOG
001100* DATE      INIT  REQUEST      DESCRIPTION
001200* --------- ----  -----------  ----------------------------
001300* 03/14/88  RTM   MKT-0001     ORIGINAL LAYOUT.
001400* --------- ----  -----------  ----------------------------
001500*---------------------------------------------------------------*
001600*    NOTE - BYTE-EXACT AT 11 CHARACTERS PER THE VENDOR
001700*    INTERFACE AGREEMENT -- SEE MKTCOM FOR THE SAME REMARK.
001800*---------------------------------------------------------------*
001900 01  MKTEXC-EXCHANGE-RECORD.
002000     05  MKTEXC-EXCHANGE-ID         PIC X(10).
002100     05  MKTEXC-INTRADAY-FLAG       PIC X(01).
002200         88  MKTEXC-IS-INTRADAY         VALUE 'Y'.
002300         88  MKTEXC-NOT-INTRADAY        VALUE 'N'.
