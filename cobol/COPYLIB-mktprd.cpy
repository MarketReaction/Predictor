000100*---------------------------------------------------------------*
000200* MKTPRD   -- PREDICTION RECORD LAYOUT
000300*
000400* THE PREDICTION STORE.  MKTGEN WRITES A NEW RECORD (OR
000500* REWRITES AN OPEN ONE -- SEE CBL-MKTGEN.CBL PARAGRAPH 6000)
000600* EACH TIME IT GENERATES A PREDICTION.  MKTVAL REWRITES THE
000700* SAME RECORD ONCE THE PREDICTION'S VALIDITY WINDOW HAS
000800* PASSED AND THE ACTUAL RESULT IS KNOWN.  FILE IS INDEXED ON
000900* MKTPRD-PREDICTION-ID.
001000*
001100* MAINTENANCE LOG
001200* DATE      INIT  REQUEST      DESCRIPTION
001300* --------- ----  -----------  ----------------------------
001400* 03/14/88  RTM   MKT-0001     ORIGINAL LAYOUT.
001500* 11/02/91  RTM   MKT-0118     ADDED MKTPRD-LAST-BID AND
001600*                              MKTPRD-LAST-ASK FOR THE
001700*                              POTENTIAL-EPS CALCULATION.
001800* 02/11/94  DQ    MKT-0255     ADDED 88-LEVELS ON
001900*                              MKTPRD-DIRECTION AND
002000*                              MKTPRD-CORRECT-FLAG.
002100* 07/19/99  RTM   MKT-0301     Y2K -- CONFIRMED
002200*                              MKTPRD-PREDICTION-DATE AND THE
002300*                              YMD REDEFINES BELOW CARRY A
002400*                              FULL FOUR-DIGIT YEAR. NO
002500*                              WINDOWING LOGIC IN THIS
002600*                              COPYBOOK. SIGNED OFF.
002700* --------- ----  -----------  ----------------------------
002800*---------------------------------------------------------------*
002900 01  MKTPRD-PREDICTION-RECORD.
003000     05  MKTPRD-PREDICTION-ID           PIC X(12).
003100     05  MKTPRD-COMPANY-ID              PIC X(10).
003200     05  MKTPRD-PREDICTION-DATE         PIC 9(08).
003300     05  MKTPRD-PREDICTION-DATE-YMD REDEFINES
003400                                 MKTPRD-PREDICTION-DATE.
003500         10  MKTPRD-PD-YYYY               PIC 9(04).
003600         10  MKTPRD-PD-MM                 PIC 9(02).
003700         10  MKTPRD-PD-DD                 PIC 9(02).
003800     05  MKTPRD-VALIDITY-DAYS            PIC 9(03).
003900     05  MKTPRD-CERTAINTY                PIC S9(01)V9(04).
004000     05  MKTPRD-PREDICTED-CHANGE         PIC S9(07)V99.
004100     05  MKTPRD-PREDICTED-CHANGE-PCT     PIC S9(05)V9(04).
004200     05  MKTPRD-DIRECTION                PIC X(04).
004300         88  MKTPRD-DIR-IS-UP                VALUE 'UP  '.
004400         88  MKTPRD-DIR-IS-DOWN              VALUE 'DOWN'.
004500         88  MKTPRD-DIR-IS-NONE              VALUE 'NONE'.
004600     05  MKTPRD-LAST-BID                 PIC S9(07)V99.
004700     05  MKTPRD-LAST-ASK                 PIC S9(07)V99.
004800     05  MKTPRD-POTENTIAL-EPS            PIC S9(07)V99.
004900     05  MKTPRD-CORRECT-FLAG             PIC X(01).
005000         88  MKTPRD-NOT-YET-VALIDATED        VALUE ' '.
005100         88  MKTPRD-PREDICTION-CORRECT       VALUE 'Y'.
005200         88  MKTPRD-PREDICTION-INCORRECT     VALUE 'N'.
005300     05  MKTPRD-ACTUAL-CHANGE            PIC S9(07)V99.
005400     05  MKTPRD-ACTUAL-EPS               PIC S9(07)V99.
005500     05  FILLER                          PIC X(04).
