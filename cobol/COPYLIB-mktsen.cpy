000100*---------------------------------------------------------------*
000200* MKTSEN   -- NEWS-STORY SENTIMENT RECORD LAYOUT
000300*
000400* ONE RECORD PER COMPANY / STORY-DATE / NAMED-ENTITY
000500* SENTIMENT OBSERVATION.  FILE ARRIVES SORTED ASCENDING ON
000600* MKTSEN-COMPANY-ID THEN MKTSEN-STORY-DATE.  MKTGEN SUMS
000700* MKTSEN-SENTIMENT-VALUE PER STORY-DATE TO GET A PER-DAY
000800* AGGREGATE BEFORE IT CAN TELL WHICH WAY SENTIMENT IS MOVING.
000900*
001000* MAINTENANCE LOG
001100* DATE      INIT  REQUEST      DESCRIPTION
001200* --------- ----  -----------  ----------------------------
001300* 09/21/89  RTM   MKT-0062     ORIGINAL LAYOUT, ADDED WHEN
001400*                              THE NEWS-SENTIMENT FEED WAS
001500*                              FIRST HOOKED INTO THE NIGHTLY
001600*                              PREDICTION RUN.
001700* --------- ----  -----------  ----------------------------
001800*---------------------------------------------------------------*
001900*    NOTE - BYTE-EXACT AT 45 CHARACTERS PER THE VENDOR
002000*    INTERFACE AGREEMENT -- SEE MKTCOM FOR THE SAME REMARK.
002100*---------------------------------------------------------------*
002200 01  MKTSEN-SENTIMENT-RECORD.
002300     05  MKTSEN-COMPANY-ID          PIC X(10).
002400     05  MKTSEN-STORY-DATE          PIC 9(08).
002500     05  MKTSEN-STORY-DATE-YMD REDEFINES MKTSEN-STORY-DATE.
002600         10  MKTSEN-SD-YYYY          PIC 9(04).
002700         10  MKTSEN-SD-MM            PIC 9(02).
002800         10  MKTSEN-SD-DD            PIC 9(02).
002900     05  MKTSEN-ENTITY-NAME          PIC X(20).
003000     05  MKTSEN-SENTIMENT-VALUE      PIC S9(05)V99.
